000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    PRODTXN   -  PRODUCT MAINTENANCE TRANSACTION RECORD         *00030000
000400*                                                                *00040000
000500*    ONE TRANSACTION PER RECORD ON PRODUCT-TXN-FILE, READ BY     *00050000
000600*    PRODMNT IN FILE ORDER.  PRT-TXN-CODE SELECTS THE FUNCTION,  *00060000
000700*    SAME AS TRAN-CODE DID ON THE OLD CUSTOMER-MAINTENANCE RUN.  *00070000
000800*                                                                *00080000
000900*    ON PRT-CREATE:  PRT-PRODUCT-ID IS IGNORED (ASSIGNED BY      *00090000
001000*    PRODMNT).  ALL OTHER FIELDS REQUIRED, MUST PASS MINIMUMS.   *00100000
001100*                                                                *00110000
001200*    ON PRT-UPDATE:  PRT-PRODUCT-ID REQUIRED.  PRT-PRODUCT-NAME  *00120000
001300*    OF SPACES MEANS "NO CHANGE".  PRT-PRODUCT-PRICE AND         *00130000
001400*    PRT-STOCK-QUANTITY OF -1 MEAN "NO CHANGE" (SEE 88-LEVELS).  *00140000
001500*                                                                *00150000
001600*    ON PRT-DELETE OR PRT-LIST:  ONLY PRT-PRODUCT-ID IS USED     *00160000
001700*    (LIST IGNORES EVEN THAT -- ONE LIST REQUEST LISTS ALL).     *00170000
001800*                                                                *00180000
001900*    CHANGE ACTIVITY -                                           *00190000
002000*    DATE-WRITTEN.   03/11/1990.                                 *00200000
002100*    03/11/90  RBW  REQ 4471 - ORIGINAL LAYOUT.                  *00210000
002200***************************************************************** 00220000
002300 01  PRT-TXN-REC.                                                 00230000
002400     05  PRT-TXN-CODE                PIC X(06).                   00240000
002500         88  PRT-CREATE                        VALUE 'CREATE'.    00250000
002600         88  PRT-UPDATE                        VALUE 'UPDATE'.    00260000
002700         88  PRT-DELETE                        VALUE 'DELETE'.    00270000
002800         88  PRT-LIST                          VALUE 'LIST  '.    00280000
002900     05  PRT-PRODUCT-ID              PIC 9(09).                   00290000
003000     05  PRT-PRODUCT-NAME            PIC X(40).                   00300000
003100     05  PRT-PRODUCT-PRICE           PIC S9(09)V99.               00310000
003200     05  PRT-STOCK-QUANTITY          PIC S9(07).                  00320000
003300     05  FILLER                      PIC X(20).                   00330000
