000100****************************************************************  00010000
000200*                                                               * 00020000
000300*    PROGRAM:  ORDPROC                                        *   00030000
000400*                                                               * 00040000
000500*    AUTHOR:   R. B. WHITLOCK                                  *  00050000
000600*    INSTALLATION:  MERCHANT SYSTEMS DIVISION - BATCH CONTROL  *  00060000
000700*    DATE-WRITTEN.  04/02/1990.                                *  00070000
000800*    DATE-COMPILED.                                            *  00080000
000900*    SECURITY.  NON-CONFIDENTIAL.                               * 00090000
001000*                                                               * 00100000
001100*    PASS 1 READS THE ORDER-CREATE TRANSACTION FILE AND        *  00110000
001200*    RESERVES STOCK FOR NEW ORDERS.  EVERY LINE ON A CREATE     * 00120000
001300*    REQUEST IS CHECKED -- PRODUCT EXISTS, ENOUGH STOCK ON      * 00130000
001400*    HAND -- BEFORE ANY STOCK IS TOUCHED OR ANY RECORD IS       * 00140000
001500*    WRITTEN.  A SINGLE BAD LINE FAILS THE WHOLE ORDER.         * 00150000
001600*                                                               * 00160000
001700*    PASS 2 READS THE ORDER-ACTION TRANSACTION FILE AND         * 00170000
001800*    APPLIES PAY OR CANCEL REQUESTS AGAINST ORDER-MASTER.       * 00180000
001900*    ONLY A CREATED ORDER MAY BE PAID OR CANCELLED.  A CANCEL   * 00190000
002000*    RELEASES THE ORDER'S RESERVED STOCK BACK TO THE CATALOG    * 00200000
002100*    ONE LINE AT A TIME THROUGH STKREL -- SEE THAT PROGRAM.     * 00210000
002200*                                                               * 00220000
002300*    ORDER-LINE-FILE IS WRITTEN DURING PASS 1 AND MUST BE       * 00230000
002400*    CLOSED AND REOPENED FOR INPUT BEFORE PASS 2 BEGINS (SEE    * 00240000
002500*    0730-SWITCH-LINE-FILE-TO-INPUT) SO CANCEL CAN SCAN IT.     * 00250000
002600*                                                               * 00260000
002700*    ORDER-ID AND EXPIRATION TASK-ID ARE ASSIGNED BY THIS       * 00270000
002800*    PROGRAM, STARTING ONE HIGHER THAN THE HIGHEST KEY SEEN     * 00280000
002900*    AT START-UP (SAME TECHNIQUE PRODMNT USES FOR PRD-ID).      * 00290000
003000*                                                               * 00300000
003100*    CHANGE ACTIVITY -                                          * 00310000
003200*    04/02/90  RBW  REQ 4471 - ORIGINAL PROGRAM.                * 00320000
003300*    09/22/93  DJT  REQ 5528 - STAMP PRD-LAST-UPD-AT ON EVERY   * 00330000
003400*                   STOCK RESERVATION, SAME AS PRODMNT DOES.    * 00340000
003500*    01/14/99  MHK  REQ 6003 - Y2K - DATE FIELDS NOW CARRY A    * 00350000
003600*                   4-DIGIT YEAR.  30-MINUTE EXPIRATION MATH    * 00360000
003700*                   REWRITTEN TO ROLL PROPERLY ACROSS 1999/2000.* 00370000
003800*    11/09/05  DJT  REQ 7190 - MAX ORDER LINES RAISED FROM 10   * 00380000
003900*                   TO 20.  ORD-LINE-COUNT ADDED TO ORDER-MASTER* 00390000
004000*                   SO REPORTS DO NOT HAVE TO RE-SCAN THE LINES.* 00400000
004100*    03/30/07  DJT  REQ 7402 - EXPIRATION TASK NOW WRITTEN HERE * 00410000
004200*                   AT CREATE TIME RATHER THAN BY A SEPARATE    * 00420000
004300*                   OVERNIGHT STEP (SEE ORDEXPSW FOR THE SWEEP).* 00430000
004400****************************************************************  00440000
004500 IDENTIFICATION DIVISION.                                         00450000
004600 PROGRAM-ID.    ORDPROC.                                          00460000
004700 AUTHOR.        R. B. WHITLOCK.                                   00470000
004800 INSTALLATION.  MERCHANT SYSTEMS DIVISION - BATCH CONTROL.        00480000
004900 DATE-WRITTEN.  04/02/1990.                                       00490000
005000 DATE-COMPILED.                                                   00500000
005100 SECURITY.      NON-CONFIDENTIAL.                                 00510000
005200****************************************************************  00520000
005300 ENVIRONMENT DIVISION.                                            00530000
005400 CONFIGURATION SECTION.                                           00540000
005500 SOURCE-COMPUTER.  IBM-370.                                       00550000
005600 OBJECT-COMPUTER.  IBM-370.                                       00560000
005700 SPECIAL-NAMES.                                                   00570000
005800     C01 IS TOP-OF-FORM                                           00580000
005900     CLASS PRD-NUMERIC-NAME IS 'A' THRU 'Z' '0' THRU '9'          00590000
006000     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                       00600000
006100     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.                          00610000
006200 INPUT-OUTPUT SECTION.                                            00620000
006300 FILE-CONTROL.                                                    00630000
006400     SELECT ORDER-CREATE-TXN-FILE ASSIGN TO ORDCTXN               00640000
006500         ORGANIZATION IS LINE SEQUENTIAL                          00650000
006600         FILE STATUS  IS  WS-ORDCTXN-STATUS.                      00660000
006700                                                                  00670000
006800     SELECT ORDER-ACTN-TXN-FILE   ASSIGN TO ORDATXN               00680000
006900         ORGANIZATION IS LINE SEQUENTIAL                          00690000
007000         FILE STATUS  IS  WS-ORDATXN-STATUS.                      00700000
007100                                                                  00710000
007200     SELECT PRODUCT-MASTER        ASSIGN TO PRODMAST              00720000
007300         ORGANIZATION IS RELATIVE                                 00730000
007400         ACCESS MODE  IS RANDOM                                   00740000
007500         RELATIVE KEY IS WS-PRD-REL-KEY                           00750000
007600         FILE STATUS  IS  WS-PRODMAST-STATUS.                     00760000
007700                                                                  00770000
007800     SELECT ORDER-MASTER          ASSIGN TO ORDMAST               00780000
007900         ORGANIZATION IS RELATIVE                                 00790000
008000         ACCESS MODE  IS RANDOM                                   00800000
008100         RELATIVE KEY IS WS-ORD-REL-KEY                           00810000
008200         FILE STATUS  IS  WS-ORDMAST-STATUS.                      00820000
008300                                                                  00830000
008400     SELECT ORDER-LINE-FILE       ASSIGN TO ORDLNFIL              00840000
008500         ORGANIZATION IS LINE SEQUENTIAL                          00850000
008600         FILE STATUS  IS  WS-ORDLNFIL-STATUS.                     00860000
008700                                                                  00870000
008800     SELECT EXPIRATION-TASK-FILE  ASSIGN TO EXPTASKF              00880000
008900         ORGANIZATION IS RELATIVE                                 00890000
009000         ACCESS MODE  IS RANDOM                                   00900000
009100         RELATIVE KEY IS WS-TASK-REL-KEY                          00910000
009200         FILE STATUS  IS  WS-EXPTASK-STATUS.                      00920000
009300                                                                  00930000
009400     SELECT ORDER-RUN-RPT         ASSIGN TO ORDRPT                00940000
009500         ORGANIZATION IS LINE SEQUENTIAL                          00950000
009600         FILE STATUS  IS  WS-ORDRPT-STATUS.                       00960000
009700****************************************************************  00970000
009800 DATA DIVISION.                                                   00980000
009900 FILE SECTION.                                                    00990000
010000                                                                  01000000
010100 FD  ORDER-CREATE-TXN-FILE                                        01010000
010200     RECORDING MODE IS F.                                         01020000
010300 COPY ORDCTXN.                                                    01030000
010400                                                                  01040000
010500 FD  ORDER-ACTN-TXN-FILE                                          01050000
010600     RECORDING MODE IS F.                                         01060000
010700 COPY ORDATXN.                                                    01070000
010800                                                                  01080000
010900 FD  PRODUCT-MASTER                                               01090000
011000     RECORDING MODE IS F.                                         01100000
011100 COPY PRODREC.                                                    01110000
011200                                                                  01120000
011300 FD  ORDER-MASTER                                                 01130000
011400     RECORDING MODE IS F.                                         01140000
011500 COPY ORDREC.                                                     01150000
011600                                                                  01160000
011700 FD  ORDER-LINE-FILE                                              01170000
011800     RECORDING MODE IS F.                                         01180000
011900 COPY ORDLNREC.                                                   01190000
012000                                                                  01200000
012100 FD  EXPIRATION-TASK-FILE                                         01210000
012200     RECORDING MODE IS F.                                         01220000
012300 COPY EXPTASK.                                                    01230000
012400                                                                  01240000
012500 FD  ORDER-RUN-RPT                                                01250000
012600     RECORDING MODE IS F.                                         01260000
012700 01  ORD-RPT-RECORD              PIC X(132).                      01270000
012800                                                                  01280000
012900****************************************************************  01290000
013000 WORKING-STORAGE SECTION.                                         01300000
013100****************************************************************  01310000
013200 01  SYSTEM-DATE-AND-TIME.                                        01320000
013300     05  CURRENT-DATE-8.                                          01330000
013400         10  CURRENT-CENT-YR     PIC 9(04).                       01340000
013500         10  CURRENT-MONTH       PIC 9(02).                       01350000
013600         10  CURRENT-DAY         PIC 9(02).                       01360000
013700     05  CURRENT-DATE-8-ALPHA REDEFINES CURRENT-DATE-8            01370000
013800                             PIC X(08).                           01380000
013900     05  CURRENT-TIME-6.                                          01390000
014000         10  CURRENT-HOUR        PIC 9(02).                       01400000
014100         10  CURRENT-MINUTE      PIC 9(02).                       01410000
014200         10  CURRENT-SECOND      PIC 9(02).                       01420000
014300     05  CURRENT-TIME-6-ALPHA REDEFINES CURRENT-TIME-6            01430000
014400                             PIC X(06).                           01440000
014500     05  FILLER                  PIC X(02).                       01450000
014600*                                                                 01460000
014700 01  WS-FIELDS.                                                   01470000
014800     05  WS-ORDCTXN-STATUS       PIC X(02) VALUE SPACES.          01480000
014900         88  WS-ORDCTXN-OK                 VALUE '00'.            01490000
015000         88  WS-ORDCTXN-EOF                VALUE '10'.            01500000
015100     05  WS-ORDATXN-STATUS       PIC X(02) VALUE SPACES.          01510000
015200         88  WS-ORDATXN-OK                 VALUE '00'.            01520000
015300         88  WS-ORDATXN-EOF                VALUE '10'.            01530000
015400     05  WS-PRODMAST-STATUS      PIC X(02) VALUE SPACES.          01540000
015500         88  WS-PRODMAST-OK                VALUE '00'.            01550000
015600         88  WS-PRODMAST-NOTFND            VALUE '23'.            01560000
015700     05  WS-ORDMAST-STATUS       PIC X(02) VALUE SPACES.          01570000
015800         88  WS-ORDMAST-OK                 VALUE '00'.            01580000
015900         88  WS-ORDMAST-NOTFND             VALUE '23'.            01590000
016000     05  WS-ORDLNFIL-STATUS      PIC X(02) VALUE SPACES.          01600000
016100     05  WS-EXPTASK-STATUS       PIC X(02) VALUE SPACES.          01610000
016200         88  WS-EXPTASK-OK                 VALUE '00'.            01620000
016300         88  WS-EXPTASK-NOTFND             VALUE '23'.            01630000
016400     05  WS-ORDRPT-STATUS        PIC X(02) VALUE SPACES.          01640000
016500     05  WS-CREATE-EOF           PIC X(01) VALUE 'N'.             01650000
016600     05  WS-ACTION-EOF           PIC X(01) VALUE 'N'.             01660000
016700     05  WS-LINEFILE-EOF         PIC X(01) VALUE 'N'.             01670000
016800     05  WS-ORDER-OK             PIC X(01) VALUE 'N'.             01680000
016900     05  FILLER                  PIC X(20) VALUE SPACES.          01690000
017000*                                                                 01700000
017100 77  WS-PRD-REL-KEY              PIC 9(09)  COMP  VALUE 0.        01710000
017200 77  WS-ORD-REL-KEY              PIC 9(09)  COMP  VALUE 0.        01720000
017300 77  WS-TASK-REL-KEY             PIC 9(09)  COMP  VALUE 0.        01730000
017400 77  WS-MAX-ORD-ID               PIC 9(09)  COMP  VALUE 0.        01740000
017500 77  WS-MAX-TASK-ID              PIC 9(09)  COMP  VALUE 0.        01750000
017600 77  WS-LN-IDX                   PIC 9(05)  COMP  VALUE 0.        01760000
017700 77  WS-RELEASE-ORDER-ID         PIC 9(09)  COMP  VALUE 0.        01770000
017800 77  WS-KEY-DIAG                 PIC X(09).                       01780000
017900*                                                                 01790000
018000 01  REPORT-TOTALS.                                               01800000
018100     05  NUM-ORDER-REQUESTS      PIC S9(09) COMP-3 VALUE +0.      01810000
018200     05  NUM-ORDER-CREATED       PIC S9(09) COMP-3 VALUE +0.      01820000
018300     05  NUM-ORDER-REJECTED      PIC S9(09) COMP-3 VALUE +0.      01830000
018400     05  NUM-UNITS-RESERVED      PIC S9(09) COMP-3 VALUE +0.      01840000
018500     05  NUM-ACTION-REQUESTS     PIC S9(09) COMP-3 VALUE +0.      01850000
018600     05  NUM-ORDERS-PAID         PIC S9(09) COMP-3 VALUE +0.      01860000
018700     05  NUM-ORDERS-CANCELLED    PIC S9(09) COMP-3 VALUE +0.      01870000
018800     05  NUM-ACTION-REJECTED     PIC S9(09) COMP-3 VALUE +0.      01880000
018900     05  FILLER                  PIC X(20)  VALUE SPACES.         01890000
019000*                                                                 01900000
019100*        30-MINUTE EXPIRATION DEADLINE WORK AREA -- CCYYMMDD      01910000
019200*        AND HHMMSS ARE SPLIT INTO SUBFIELDS SO THE MINUTE,       01920000
019300*        HOUR, DAY, MONTH AND YEAR CAN BE ROLLED FORWARD BY       01930000
019400*        HAND (SEE 1310-ADD-30-MINUTES AND 1320-ADD-ONE-DAY).     01940000
019500 01  WS-EXP-DATE-WORK.                                            01950000
019600     05  WS-EXP-YY               PIC 9(04).                       01960000
019700     05  WS-EXP-MM               PIC 9(02).                       01970000
019800     05  WS-EXP-DD               PIC 9(02).                       01980000
019900     05  FILLER                  PIC X(02) VALUE SPACES.          01990000
020000 01  WS-EXP-TIME-WORK.                                            02000000
020100     05  WS-EXP-HR               PIC 9(02).                       02010000
020200     05  WS-EXP-MIN              PIC 9(02).                       02020000
020300     05  WS-EXP-SS               PIC 9(02).                       02030000
020400     05  FILLER                  PIC X(02) VALUE SPACES.          02040000
020500*                                                                 02050000
020600 01  WS-MONTH-DAYS-TABLE.                                         02060000
020700     05  WS-MONTH-DAYS   PIC 9(02)  OCCURS 12 TIMES               02070000
020800                          VALUES 31 28 31 30 31 30                02080000
020900                                 31 31 30 31 30 31.               02090000
021000     05  FILLER                  PIC X(04) VALUE SPACES.          02100000
021100*                                                                 02110000
021200 77  WS-DIV-Q                    PIC 9(07)  COMP  VALUE 0.        02120000
021300 77  WS-DIV-R4                   PIC 9(03)  COMP  VALUE 0.        02130000
021400 77  WS-DIV-R100                 PIC 9(03)  COMP  VALUE 0.        02140000
021500 77  WS-DIV-R400                 PIC 9(03)  COMP  VALUE 0.        02150000
021600*                                                                 02160000
021700     COPY PRODREC REPLACING PRD-MASTER-REC BY WS-PRD-WORK-REC.    02170000
021800     COPY ORDREC  REPLACING ORD-MASTER-REC BY WS-ORD-WORK-REC.    02180000
021900     COPY ORDLNREC REPLACING ORL-LINE-REC  BY WS-ORL-WORK-REC.    02190000
022000     COPY EXPTASK  REPLACING EXP-TASK-REC  BY WS-EXP-WORK-REC.    02200000
022100*                                                                 02210000
022200*        *******************                                      02220000
022300*            report lines                                         02230000
022400*        *******************                                      02240000
022500 01  ERR-MSG-BAD-TXN.                                             02250000
022600     05  FILLER               PIC X(28)                           02260000
022700                  VALUE 'ERROR PROCESSING TXN -- '.               02270000
022800     05  ERR-MSG-DATA1        PIC X(40)  VALUE SPACES.            02280000
022900     05  ERR-MSG-DATA2        PIC X(40)  VALUE SPACES.            02290000
023000     05  FILLER               PIC X(24)  VALUE SPACES.            02300000
023100 01 RPT-HEADER1.                                                  02310000
023200     05  FILLER              PIC X(40)                            02320000
023300               VALUE 'ORDER PROCESSING REPORT          DATE: '.   02330000
023400     05  RPT-MM              PIC 99.                              02340000
023500     05  FILLER              PIC X     VALUE '/'.                 02350000
023600     05  RPT-DD              PIC 99.                              02360000
023700     05  FILLER              PIC X     VALUE '/'.                 02370000
023800     05  RPT-YY              PIC 99.                              02380000
023900     05  FILLER              PIC X(20)                            02390000
024000                    VALUE ' (mm/dd/yy)   TIME: '.                 02400000
024100     05  RPT-HH              PIC 99.                              02410000
024200     05  FILLER              PIC X     VALUE ':'.                 02420000
024300     05  RPT-MIN             PIC 99.                              02430000
024400     05  FILLER              PIC X     VALUE ':'.                 02440000
024500     05  RPT-SS              PIC 99.                              02450000
024600     05  FILLER              PIC X(55) VALUE SPACES.              02460000
024700 01  RPT-CREATE-DETAIL.                                           02470000
024800     05  FILLER               PIC X(24)                           02480000
024900                  VALUE 'ORDER CREATED -- ID: '.                  02490000
025000     05  RPT-CREATE-ORDER-ID  PIC ZZZZZZZZ9.                      02500000
025100     05  FILLER               PIC X(09) VALUE '  LINES: '.        02510000
025200     05  RPT-CREATE-LINE-CNT  PIC Z9.                             02520000
025300     05  FILLER               PIC X(88) VALUE SPACES.             02530000
025400 01  RPT-UNITS-TOTAL.                                             02540000
025500     05  FILLER               PIC X(24)                           02550000
025600                  VALUE 'TOTAL UNITS RESERVED:  '.                02560000
025700     05  RPT-UNITS-TOTAL-QTY  PIC ZZZ,ZZZ,ZZ9.                    02570000
025800     05  FILLER               PIC X(97) VALUE SPACES.             02580000
025900 01  RPT-STATS-HDR1.                                              02590000
026000     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     02600000
026100     05  FILLER PIC X(107) VALUE SPACES.                          02610000
026200 01  RPT-STATS-HDR2.                                              02620000
026300     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     02630000
026400     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   02640000
026500     05  FILLER PIC X(79) VALUE SPACES.                           02650000
026600 01  RPT-STATS-HDR3.                                              02660000
026700     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     02670000
026800     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'.   02680000
026900     05  FILLER PIC X(79) VALUE SPACES.                           02690000
027000 01  RPT-STATS-HDR4.                                              02700000
027100     05  FILLER PIC X(26) VALUE '-----------   ------------'.     02710000
027200     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   02720000
027300     05  FILLER PIC X(79) VALUE SPACES.                           02730000
027400 01  RPT-STATS-DETAIL.                                            02740000
027500     05  RPT-TXN              PIC X(10).                          02750000
027600     05  FILLER               PIC X(04)   VALUE SPACES.           02760000
027700     05  RPT-NUM-TXN          PIC ZZZ,ZZZ,ZZ9.                    02770000
027800     05  FILLER               PIC X(03)   VALUE SPACES.           02780000
027900     05  RPT-NUM-TXN-PROC     PIC ZZZ,ZZZ,ZZ9.                    02790000
028000     05  FILLER               PIC X(03)   VALUE SPACES.           02800000
028100     05  RPT-NUM-TXN-ERR      PIC ZZZ,ZZZ,ZZ9.                    02810000
028200     05  FILLER               PIC X(80)   VALUE SPACES.           02820000
028300*                                                                 02830000
028400 01  WS-DATE-TIME-N REDEFINES SYSTEM-DATE-AND-TIME PIC 9(16).     02840000
028500****************************************************************  02850000
028600 PROCEDURE DIVISION.                                              02860000
028700****************************************************************  02870000
028800                                                                  02880000
028900 0000-MAIN-LINE.                                                  02890000
029000     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    02900000
029100     ACCEPT CURRENT-TIME-6 FROM TIME.                             02910000
029200     DISPLAY 'ORDPROC STARTED ' CURRENT-DATE-8-ALPHA              02920000
029300         ' ' CURRENT-TIME-6-ALPHA.                                02930000
029400                                                                  02940000
029500     PERFORM 0700-OPEN-FILES.                                     02950000
029600     PERFORM 0710-LOAD-MAX-IDS.                                   02960000
029700     PERFORM 0800-INIT-REPORT.                                    02970000
029800                                                                  02980000
029900     PERFORM 0720-READ-CREATE-TXN.                                02990000
030000     PERFORM 1000-CREATE-ORDER                                    03000000
030100         UNTIL WS-CREATE-EOF = 'Y'.                               03010000
030200                                                                  03020000
030300     PERFORM 0730-SWITCH-LINE-FILE-TO-INPUT.                      03030000
030400                                                                  03040000
030500     PERFORM 0740-READ-ACTION-TXN.                                03050000
030600     PERFORM 2000-PROCESS-ACTION                                  03060000
030700         UNTIL WS-ACTION-EOF = 'Y'.                               03070000
030800                                                                  03080000
030900     PERFORM 9000-PRINT-TOTALS.                                   03090000
031000     PERFORM 0790-CLOSE-FILES.                                    03100000
031100                                                                  03110000
031200     GOBACK.                                                      03120000
031300                                                                  03130000
031400 0700-OPEN-FILES.                                                 03140000
031500     OPEN INPUT   ORDER-CREATE-TXN-FILE                           03150000
031600                  ORDER-ACTN-TXN-FILE                             03160000
031700          I-O     PRODUCT-MASTER                                  03170000
031800                  ORDER-MASTER                                    03180000
031900                  EXPIRATION-TASK-FILE                            03190000
032000          OUTPUT  ORDER-LINE-FILE                                 03200000
032100                  ORDER-RUN-RPT.                                  03210000
032200     IF WS-ORDCTXN-STATUS NOT = '00'                              03220000
032300         DISPLAY 'ERROR OPENING ORDER CREATE TXN. RC:'            03230000
032400                 WS-ORDCTXN-STATUS                                03240000
032500         MOVE 16 TO RETURN-CODE                                   03250000
032600         MOVE 'Y' TO WS-CREATE-EOF                                03260000
032700         MOVE 'Y' TO WS-ACTION-EOF                                03270000
032800     END-IF.                                                      03280000
032900     IF WS-PRODMAST-STATUS NOT = '00'                             03290000
033000         DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'              03300000
033100                 WS-PRODMAST-STATUS                               03310000
033200         MOVE 16 TO RETURN-CODE                                   03320000
033300         MOVE 'Y' TO WS-CREATE-EOF                                03330000
033400         MOVE 'Y' TO WS-ACTION-EOF                                03340000
033500     END-IF.                                                      03350000
033600     IF WS-ORDMAST-STATUS NOT = '00'                              03360000
033700         DISPLAY 'ERROR OPENING ORDER MASTER. RC:'                03370000
033800                 WS-ORDMAST-STATUS                                03380000
033900         MOVE 16 TO RETURN-CODE                                   03390000
034000         MOVE 'Y' TO WS-CREATE-EOF                                03400000
034100         MOVE 'Y' TO WS-ACTION-EOF                                03410000
034200     END-IF.                                                      03420000
034300     IF WS-EXPTASK-STATUS NOT = '00'                              03430000
034400         DISPLAY 'ERROR OPENING EXPIRATION TASK FILE. RC:'        03440000
034500                 WS-EXPTASK-STATUS                                03450000
034600         MOVE 16 TO RETURN-CODE                                   03460000
034700         MOVE 'Y' TO WS-CREATE-EOF                                03470000
034800         MOVE 'Y' TO WS-ACTION-EOF                                03480000
034900     END-IF.                                                      03490000
035000                                                                  03500000
035100 0710-LOAD-MAX-IDS.                                               03510000
035200*    SCANS ORDER-MASTER AND EXPIRATION-TASK-FILE ONCE EACH SO     03520000
035300*    THIS RUN CAN ASSIGN NEW KEYS ONE HIGHER THAN THE HIGHEST     03530000
035400*    CURRENTLY ON FILE (SAME TECHNIQUE AS PRODMNT'S PRD-ID).      03540000
035500     MOVE 1 TO WS-ORD-REL-KEY.                                    03550000
035600     MOVE 0 TO WS-MAX-ORD-ID.                                     03560000
035700     PERFORM 0711-LOAD-ONE-ORDER                                  03570000
035800         UNTIL WS-ORDMAST-NOTFND.                                 03580000
035900     MOVE 1 TO WS-TASK-REL-KEY.                                   03590000
036000     MOVE 0 TO WS-MAX-TASK-ID.                                    03600000
036100     PERFORM 0712-LOAD-ONE-TASK                                   03610000
036200         UNTIL WS-EXPTASK-NOTFND.                                 03620000
036300                                                                  03630000
036400 0711-LOAD-ONE-ORDER.                                             03640000
036500     READ ORDER-MASTER INTO WS-ORD-WORK-REC                       03650000
036600         INVALID KEY CONTINUE.                                    03660000
036700     IF WS-ORDMAST-OK                                             03670000
036800         IF ORD-ID OF WS-ORD-WORK-REC > WS-MAX-ORD-ID             03680000
036900             MOVE ORD-ID OF WS-ORD-WORK-REC TO WS-MAX-ORD-ID      03690000
037000         END-IF                                                   03700000
037100         ADD 1 TO WS-ORD-REL-KEY                                  03710000
037200     END-IF.                                                      03720000
037300                                                                  03730000
037400 0712-LOAD-ONE-TASK.                                              03740000
037500     READ EXPIRATION-TASK-FILE INTO WS-EXP-WORK-REC               03750000
037600         INVALID KEY CONTINUE.                                    03760000
037700     IF WS-EXPTASK-OK                                             03770000
037800         IF EXP-TASK-ID OF WS-EXP-WORK-REC > WS-MAX-TASK-ID       03780000
037900             MOVE EXP-TASK-ID OF WS-EXP-WORK-REC                  03790000
038000                 TO WS-MAX-TASK-ID                                03800000
038100         END-IF                                                   03810000
038200         ADD 1 TO WS-TASK-REL-KEY                                 03820000
038300     END-IF.                                                      03830000
038400                                                                  03840000
038500 0720-READ-CREATE-TXN.                                            03850000
038600     READ ORDER-CREATE-TXN-FILE                                   03860000
038700         AT END MOVE 'Y' TO WS-CREATE-EOF.                        03870000
038800                                                                  03880000
038900 0730-SWITCH-LINE-FILE-TO-INPUT.                                  03890000
039000*    ORDER-LINE-FILE WAS WRITTEN DURING PASS 1 -- IT MUST BE      03900000
039100*    CLOSED AND REOPENED FOR INPUT BEFORE CANCEL PROCESSING       03910000
039200*    CAN SCAN IT FOR A GIVEN ORDER'S LINES.                       03920000
039300     CLOSE ORDER-LINE-FILE.                                       03930000
039400     OPEN INPUT ORDER-LINE-FILE.                                  03940000
039500     IF WS-ORDLNFIL-STATUS NOT = '00'                             03950000
039600         DISPLAY 'ERROR REOPENING ORDER LINE FILE. RC:'           03960000
039700                 WS-ORDLNFIL-STATUS                               03970000
039800         MOVE 16 TO RETURN-CODE                                   03980000
039900         MOVE 'Y' TO WS-ACTION-EOF                                03990000
040000     END-IF.                                                      04000000
040100                                                                  04010000
040200 0740-READ-ACTION-TXN.                                            04020000
040300     READ ORDER-ACTN-TXN-FILE                                     04030000
040400         AT END MOVE 'Y' TO WS-ACTION-EOF.                        04040000
040500                                                                  04050000
040600 0790-CLOSE-FILES.                                                04060000
040700     CLOSE ORDER-CREATE-TXN-FILE.                                 04070000
040800     CLOSE ORDER-ACTN-TXN-FILE.                                   04080000
040900     CLOSE PRODUCT-MASTER.                                        04090000
041000     CLOSE ORDER-MASTER.                                          04100000
041100     CLOSE ORDER-LINE-FILE.                                       04110000
041200     CLOSE EXPIRATION-TASK-FILE.                                  04120000
041300     CLOSE ORDER-RUN-RPT.                                         04130000
041400                                                                  04140000
041500 0800-INIT-REPORT.                                                04150000
041600     MOVE CURRENT-MONTH  TO RPT-MM.                               04160000
041700     MOVE CURRENT-DAY    TO RPT-DD.                               04170000
041800     MOVE CURRENT-CENT-YR(3:2) TO RPT-YY.                         04180000
041900     MOVE CURRENT-HOUR   TO RPT-HH.                               04190000
042000     MOVE CURRENT-MINUTE TO RPT-MIN.                              04200000
042100     MOVE CURRENT-SECOND TO RPT-SS.                               04210000
042200     WRITE ORD-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.            04220000
042300                                                                  04230000
042400 0850-STAMP-LAST-UPD.                                             04240000
042500     MOVE CURRENT-DATE-8 TO PRD-LAST-UPD-DATE OF WS-PRD-WORK-REC. 04250000
042600     MOVE CURRENT-TIME-6 TO PRD-LAST-UPD-TIME OF WS-PRD-WORK-REC. 04260000
042700                                                                  04270000
042800 1000-CREATE-ORDER.                                               04280000
042900     ADD 1 TO NUM-ORDER-REQUESTS.                                 04290000
043000     MOVE 'Y' TO WS-ORDER-OK.                                     04300000
043100     PERFORM 1100-VALIDATE-ORDER-LINES.                           04310000
043200     IF WS-ORDER-OK = 'Y'                                         04320000
043300         PERFORM 1200-RESERVE-STOCK-LINES                         04330000
043400         PERFORM 1300-WRITE-EXPIRATION-TASK                       04340000
043500         PERFORM 1400-ECHO-ORDER-CREATED                          04350000
043600     ELSE                                                         04360000
043700         ADD 1 TO NUM-ORDER-REJECTED                              04370000
043800     END-IF.                                                      04380000
043900     PERFORM 0720-READ-CREATE-TXN.                                04390000
044000                                                                  04400000
044100 1100-VALIDATE-ORDER-LINES.                                       04410000
044200     IF OCT-LINE-COUNT = 0 OR OCT-LINE-COUNT > 20                 04420000
044300         MOVE 'ORDER MUST HAVE AT LEAST ONE LINE'                 04430000
044400             TO ERR-MSG-DATA1                                     04440000
044500         MOVE SPACES TO ERR-MSG-DATA2                             04450000
044600         PERFORM 8010-REPORT-BAD-LINE                             04460000
044700         MOVE 'N' TO WS-ORDER-OK                                  04470000
044800     ELSE                                                         04480000
044900         PERFORM 1110-VALIDATE-ONE-LINE                           04490000
045000             VARYING WS-LN-IDX FROM 1 BY 1                        04500000
045100             UNTIL WS-LN-IDX > OCT-LINE-COUNT                     04510000
045200     END-IF.                                                      04520000
045300                                                                  04530000
045400 1110-VALIDATE-ONE-LINE.                                          04540000
045500     IF OCT-LINE-QUANTITY(WS-LN-IDX) < 1                          04550000
045600         MOVE 'LINE QUANTITY MUST BE AT LEAST 1 FOR:'             04560000
045700             TO ERR-MSG-DATA1                                     04570000
045800         MOVE OCT-LINE-PRODUCT-ID(WS-LN-IDX) TO WS-KEY-DIAG       04580000
045900         MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                        04590000
046000         PERFORM 8010-REPORT-BAD-LINE                             04600000
046100         MOVE 'N' TO WS-ORDER-OK                                  04610000
046200     ELSE                                                         04620000
046300         MOVE OCT-LINE-PRODUCT-ID(WS-LN-IDX) TO WS-PRD-REL-KEY    04630000
046400         READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                 04640000
046500             INVALID KEY CONTINUE                                 04650000
046600         END-READ                                                 04660000
046700         IF NOT WS-PRODMAST-OK OR PRD-DELETED OF WS-PRD-WORK-REC  04670000
046800             MOVE 'PRODUCT NOT FOUND:' TO ERR-MSG-DATA1           04680000
046900             MOVE OCT-LINE-PRODUCT-ID(WS-LN-IDX) TO WS-KEY-DIAG   04690000
047000             MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                    04700000
047100             PERFORM 8010-REPORT-BAD-LINE                         04710000
047200             MOVE 'N' TO WS-ORDER-OK                              04720000
047300         ELSE                                                     04730000
047400             IF PRD-STOCK-QTY OF WS-PRD-WORK-REC                  04740000
047500                     < OCT-LINE-QUANTITY(WS-LN-IDX)               04750000
047600                 MOVE 'INSUFFICIENT STOCK FOR PRODUCT:'           04760000
047700                     TO ERR-MSG-DATA1                             04770000
047800                 MOVE OCT-LINE-PRODUCT-ID(WS-LN-IDX)              04780000
047900                     TO WS-KEY-DIAG                               04790000
048000                 MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                04800000
048100                 PERFORM 8010-REPORT-BAD-LINE                     04810000
048200                 MOVE 'N' TO WS-ORDER-OK                          04820000
048300             END-IF                                               04830000
048400         END-IF                                                   04840000
048500     END-IF.                                                      04850000
048600                                                                  04860000
048700 1200-RESERVE-STOCK-LINES.                                        04870000
048800     ADD 1 TO WS-MAX-ORD-ID.                                      04880000
048900     MOVE SPACES TO WS-ORD-WORK-REC.                              04890000
049000     MOVE WS-MAX-ORD-ID TO ORD-ID OF WS-ORD-WORK-REC.             04900000
049100     SET ORD-STAT-CREATED OF WS-ORD-WORK-REC TO TRUE.             04910000
049200     MOVE CURRENT-DATE-8 TO ORD-CREATED-DATE OF WS-ORD-WORK-REC.  04920000
049300     MOVE CURRENT-TIME-6 TO ORD-CREATED-TIME OF WS-ORD-WORK-REC.  04930000
049400     MOVE OCT-LINE-COUNT TO ORD-LINE-COUNT OF WS-ORD-WORK-REC.    04940000
049500     MOVE WS-MAX-ORD-ID TO OCT-ORDER-ID-OUT.                      04950000
049600     PERFORM 1210-RESERVE-ONE-LINE                                04960000
049700         VARYING WS-LN-IDX FROM 1 BY 1                            04970000
049800         UNTIL WS-LN-IDX > OCT-LINE-COUNT.                        04980000
049900     MOVE WS-MAX-ORD-ID TO WS-ORD-REL-KEY.                        04990000
050000     WRITE ORD-MASTER-REC FROM WS-ORD-WORK-REC                    05000000
050100         INVALID KEY                                              05010000
050200             MOVE 'MASTER WRITE FAILED ON ORDER CREATE'           05020000
050300                 TO ERR-MSG-DATA1                                 05030000
050400             MOVE SPACES TO ERR-MSG-DATA2                         05040000
050500             PERFORM 8010-REPORT-BAD-LINE                         05050000
050600     END-WRITE.                                                   05060000
050700     ADD 1 TO NUM-ORDER-CREATED.                                  05070000
050800                                                                  05080000
050900 1210-RESERVE-ONE-LINE.                                           05090000
051000     MOVE OCT-LINE-PRODUCT-ID(WS-LN-IDX) TO WS-PRD-REL-KEY.       05100000
051100     READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                     05110000
051200         INVALID KEY CONTINUE.                                    05120000
051300     COMPUTE PRD-STOCK-QTY OF WS-PRD-WORK-REC =                   05130000
051400         PRD-STOCK-QTY OF WS-PRD-WORK-REC                         05140000
051500             - OCT-LINE-QUANTITY(WS-LN-IDX).                      05150000
051600     PERFORM 0850-STAMP-LAST-UPD.                                 05160000
051700     REWRITE PRD-MASTER-REC FROM WS-PRD-WORK-REC                  05170000
051800         INVALID KEY CONTINUE                                     05180000
051900     END-REWRITE.                                                 05190000
052000     MOVE WS-MAX-ORD-ID TO ORL-ORDER-ID OF WS-ORL-WORK-REC.       05200000
052100     MOVE OCT-LINE-PRODUCT-ID(WS-LN-IDX)                          05210000
052200         TO ORL-PRODUCT-ID OF WS-ORL-WORK-REC.                    05220000
052300     MOVE OCT-LINE-QUANTITY(WS-LN-IDX)                            05230000
052400         TO ORL-QUANTITY OF WS-ORL-WORK-REC.                      05240000
052500     WRITE ORL-LINE-REC FROM WS-ORL-WORK-REC.                     05250000
052600     ADD OCT-LINE-QUANTITY(WS-LN-IDX) TO NUM-UNITS-RESERVED.      05260000
052700                                                                  05270000
052800 1300-WRITE-EXPIRATION-TASK.                                      05280000
052900     ADD 1 TO WS-MAX-TASK-ID.                                     05290000
053000     MOVE SPACES TO WS-EXP-WORK-REC.                              05300000
053100     MOVE WS-MAX-TASK-ID TO EXP-TASK-ID OF WS-EXP-WORK-REC.       05310000
053200     MOVE WS-MAX-ORD-ID TO EXP-ORDER-ID OF WS-EXP-WORK-REC.       05320000
053300     PERFORM 1310-ADD-30-MINUTES.                                 05330000
053400     SET EXP-STAT-PENDING OF WS-EXP-WORK-REC TO TRUE.             05340000
053500     MOVE WS-MAX-TASK-ID TO WS-TASK-REL-KEY.                      05350000
053600     WRITE EXP-TASK-REC FROM WS-EXP-WORK-REC                      05360000
053700         INVALID KEY                                              05370000
053800             MOVE 'TASK WRITE FAILED ON ORDER CREATE'             05380000
053900                 TO ERR-MSG-DATA1                                 05390000
054000             MOVE SPACES TO ERR-MSG-DATA2                         05400000
054100             PERFORM 8010-REPORT-BAD-LINE                         05410000
054200     END-WRITE.                                                   05420000
054300                                                                  05430000
054400 1310-ADD-30-MINUTES.                                             05440000
054500*    THE EXPIRATION DEADLINE IS EXACTLY THE ORDER'S CREATE        05450000
054600*    TIMESTAMP PLUS 30 MINUTES -- NO PRORATION, NO BUSINESS-DAY   05460000
054700*    LOGIC, JUST CALENDAR-MINUTE ARITHMETIC.  DAY/MONTH/YEAR      05470000
054800*    ROLLOVER IS HANDLED BY 1320-ADD-ONE-DAY BELOW.               05480000
054900     MOVE ORD-CREATED-DATE OF WS-ORD-WORK-REC                     05490000
055000         TO WS-EXP-DATE-WORK.                                     05500000
055100     MOVE ORD-CREATED-TIME OF WS-ORD-WORK-REC                     05510000
055200         TO WS-EXP-TIME-WORK.                                     05520000
055300     ADD 30 TO WS-EXP-MIN.                                        05530000
055400     IF WS-EXP-MIN > 59                                           05540000
055500         SUBTRACT 60 FROM WS-EXP-MIN                              05550000
055600         ADD 1 TO WS-EXP-HR                                       05560000
055700     END-IF.                                                      05570000
055800     IF WS-EXP-HR > 23                                            05580000
055900         SUBTRACT 24 FROM WS-EXP-HR                               05590000
056000         PERFORM 1320-ADD-ONE-DAY                                 05600000
056100     END-IF.                                                      05610000
056200     MOVE WS-EXP-DATE-WORK                                        05620000
056300         TO EXP-EXPIRATION-DATE OF WS-EXP-WORK-REC.               05630000
056400     MOVE WS-EXP-TIME-WORK                                        05640000
056500         TO EXP-EXPIRATION-TIME OF WS-EXP-WORK-REC.               05650000
056600                                                                  05660000
056700 1320-ADD-ONE-DAY.                                                05670000
056800*    FEBRUARY'S LENGTH IS SET FOR THE CURRENT YEAR BEFORE THE     05680000
056900*    DAY IS ROLLED, THEN DAY/MONTH/YEAR CARRY FORWARD AS NEEDED.  05690000
057000     PERFORM 1330-SET-LEAP-FEBRUARY.                              05700000
057100     ADD 1 TO WS-EXP-DD.                                          05710000
057200     IF WS-EXP-DD > WS-MONTH-DAYS(WS-EXP-MM)                      05720000
057300         MOVE 1 TO WS-EXP-DD                                      05730000
057400         ADD 1 TO WS-EXP-MM                                       05740000
057500         IF WS-EXP-MM > 12                                        05750000
057600             MOVE 1 TO WS-EXP-MM                                  05760000
057700             ADD 1 TO WS-EXP-YY                                   05770000
057800         END-IF                                                   05780000
057900     END-IF.                                                      05790000
058000                                                                  05800000
058100 1330-SET-LEAP-FEBRUARY.                                          05810000
058200     DIVIDE WS-EXP-YY BY 4                                        05820000
058300         GIVING WS-DIV-Q REMAINDER WS-DIV-R4.                     05830000
058400     DIVIDE WS-EXP-YY BY 100                                      05840000
058500         GIVING WS-DIV-Q REMAINDER WS-DIV-R100.                   05850000
058600     DIVIDE WS-EXP-YY BY 400                                      05860000
058700         GIVING WS-DIV-Q REMAINDER WS-DIV-R400.                   05870000
058800     IF (WS-DIV-R4 = 0 AND WS-DIV-R100 NOT = 0)                   05880000
058900             OR WS-DIV-R400 = 0                                   05890000
059000         MOVE 29 TO WS-MONTH-DAYS(2)                              05900000
059100     ELSE                                                         05910000
059200         MOVE 28 TO WS-MONTH-DAYS(2)                              05920000
059300     END-IF.                                                      05930000
059400                                                                  05940000
059500 1400-ECHO-ORDER-CREATED.                                         05950000
059600     MOVE OCT-ORDER-ID-OUT TO RPT-CREATE-ORDER-ID.                05960000
059700     MOVE OCT-LINE-COUNT   TO RPT-CREATE-LINE-CNT.                05970000
059800     WRITE ORD-RPT-RECORD FROM RPT-CREATE-DETAIL.                 05980000
059900                                                                  05990000
060000 2000-PROCESS-ACTION.                                             06000000
060100     ADD 1 TO NUM-ACTION-REQUESTS.                                06010000
060200     MOVE 'Y' TO WS-ORDER-OK.                                     06020000
060300     MOVE OAT-ORDER-ID TO WS-ORD-REL-KEY.                         06030000
060400     READ ORDER-MASTER INTO WS-ORD-WORK-REC                       06040000
060500         INVALID KEY CONTINUE.                                    06050000
060600     IF NOT WS-ORDMAST-OK                                         06060000
060700         MOVE 'ORDER NOT FOUND:' TO ERR-MSG-DATA1                 06070000
060800         MOVE OAT-ORDER-ID TO WS-KEY-DIAG                         06080000
060900         MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                        06090000
061000         PERFORM 8010-REPORT-BAD-LINE                             06100000
061100         MOVE 'N' TO WS-ORDER-OK                                  06110000
061200     ELSE                                                         06120000
061300         EVALUATE TRUE                                            06130000
061400             WHEN OAT-ACTION-PAY                                  06140000
061500                 PERFORM 2100-PROCESS-PAY                         06150000
061600             WHEN OAT-ACTION-CANCEL                               06160000
061700                 PERFORM 2200-PROCESS-CANCEL                      06170000
061800             WHEN OTHER                                           06180000
061900                 MOVE 'INVALID ACTION CODE' TO ERR-MSG-DATA1      06190000
062000                 MOVE OAT-ACTION-CODE TO ERR-MSG-DATA2            06200000
062100                 PERFORM 8010-REPORT-BAD-LINE                     06210000
062200                 MOVE 'N' TO WS-ORDER-OK                          06220000
062300         END-EVALUATE                                             06230000
062400     END-IF.                                                      06240000
062500     IF WS-ORDER-OK = 'N'                                         06250000
062600         ADD 1 TO NUM-ACTION-REJECTED                             06260000
062700     END-IF.                                                      06270000
062800     PERFORM 0740-READ-ACTION-TXN.                                06280000
062900                                                                  06290000
063000 2100-PROCESS-PAY.                                                06300000
063100     IF NOT ORD-STAT-CREATED OF WS-ORD-WORK-REC                   06310000
063200         MOVE 'ONLY CREATED ORDERS CAN BE PAID:'                  06320000
063300             TO ERR-MSG-DATA1                                     06330000
063400         MOVE OAT-ORDER-ID TO WS-KEY-DIAG                         06340000
063500         MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                        06350000
063600         PERFORM 8010-REPORT-BAD-LINE                             06360000
063700         MOVE 'N' TO WS-ORDER-OK                                  06370000
063800     ELSE                                                         06380000
063900         SET ORD-STAT-PAID OF WS-ORD-WORK-REC TO TRUE             06390000
064000         MOVE CURRENT-DATE-8 TO ORD-PAID-DATE OF WS-ORD-WORK-REC  06400000
064100         MOVE CURRENT-TIME-6 TO ORD-PAID-TIME OF WS-ORD-WORK-REC  06410000
064200         REWRITE ORD-MASTER-REC FROM WS-ORD-WORK-REC              06420000
064300             INVALID KEY                                          06430000
064400                 MOVE 'MASTER REWRITE FAILED ON PAY'              06440000
064500                     TO ERR-MSG-DATA1                             06450000
064600                 MOVE SPACES TO ERR-MSG-DATA2                     06460000
064700                 PERFORM 8010-REPORT-BAD-LINE                     06470000
064800                 MOVE 'N' TO WS-ORDER-OK                          06480000
064900         END-REWRITE                                              06490000
065000         IF WS-ORDER-OK = 'Y'                                     06500000
065100             ADD 1 TO NUM-ORDERS-PAID                             06510000
065200         END-IF                                                   06520000
065300     END-IF.                                                      06530000
065400                                                                  06540000
065500 2200-PROCESS-CANCEL.                                             06550000
065600     IF NOT ORD-STAT-CREATED OF WS-ORD-WORK-REC                   06560000
065700         MOVE 'ONLY CREATED ORDERS CAN BE CANCELED:'              06570000
065800             TO ERR-MSG-DATA1                                     06580000
065900         MOVE OAT-ORDER-ID TO WS-KEY-DIAG                         06590000
066000         MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                        06600000
066100         PERFORM 8010-REPORT-BAD-LINE                             06610000
066200         MOVE 'N' TO WS-ORDER-OK                                  06620000
066300     ELSE                                                         06630000
066400         PERFORM 2300-RELEASE-ORDER-STOCK                         06640000
066500         SET ORD-STAT-CANCELLED OF WS-ORD-WORK-REC TO TRUE        06650000
066600         REWRITE ORD-MASTER-REC FROM WS-ORD-WORK-REC              06660000
066700             INVALID KEY                                          06670000
066800                 MOVE 'MASTER REWRITE FAILED ON CANCEL'           06680000
066900                     TO ERR-MSG-DATA1                             06690000
067000                 MOVE SPACES TO ERR-MSG-DATA2                     06700000
067100                 PERFORM 8010-REPORT-BAD-LINE                     06710000
067200                 MOVE 'N' TO WS-ORDER-OK                          06720000
067300         END-REWRITE                                              06730000
067400         IF WS-ORDER-OK = 'Y'                                     06740000
067500             ADD 1 TO NUM-ORDERS-CANCELLED                        06750000
067600         END-IF                                                   06760000
067700     END-IF.                                                      06770000
067800                                                                  06780000
067900 2300-RELEASE-ORDER-STOCK.                                        06790000
068000*    RELEASES STOCK FOR EVERY ORDER-LINE BELONGING TO THE         06800000
068100*    ORDER CURRENTLY IN WS-ORD-WORK-REC.  ORDER-LINE-FILE IS      06810000
068200*    NOT KEYED, SO IT IS REWOUND AND SCANNED FROM THE TOP --      06820000
068300*    ORDEXPSW DOES THE IDENTICAL SCAN WHEN IT EXPIRES AN ORDER.   06830000
068400     MOVE ORD-ID OF WS-ORD-WORK-REC TO WS-RELEASE-ORDER-ID.       06840000
068500     CLOSE ORDER-LINE-FILE.                                       06850000
068600     OPEN INPUT ORDER-LINE-FILE.                                  06860000
068700     MOVE 'N' TO WS-LINEFILE-EOF.                                 06870000
068800     PERFORM 2310-READ-LINE-FILE.                                 06880000
068900     PERFORM 2320-RELEASE-ONE-LINE                                06890000
069000         UNTIL WS-LINEFILE-EOF = 'Y'.                             06900000
069100                                                                  06910000
069200 2310-READ-LINE-FILE.                                             06920000
069300     READ ORDER-LINE-FILE INTO WS-ORL-WORK-REC                    06930000
069400         AT END MOVE 'Y' TO WS-LINEFILE-EOF.                      06940000
069500                                                                  06950000
069600 2320-RELEASE-ONE-LINE.                                           06960000
069700     IF ORL-ORDER-ID OF WS-ORL-WORK-REC = WS-RELEASE-ORDER-ID     06970000
069800         MOVE ORL-PRODUCT-ID OF WS-ORL-WORK-REC TO WS-PRD-REL-KEY 06980000
069900         READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                 06990000
070000             INVALID KEY CONTINUE                                 07000000
070100         END-READ                                                 07010000
070200         IF WS-PRODMAST-OK                                        07020000
070300             CALL 'STKREL' USING WS-PRD-WORK-REC,                 07030000
070400                 ORL-QUANTITY OF WS-ORL-WORK-REC                  07040000
070500             PERFORM 0850-STAMP-LAST-UPD                          07050000
070600             REWRITE PRD-MASTER-REC FROM WS-PRD-WORK-REC          07060000
070700                 INVALID KEY CONTINUE                             07070000
070800             END-REWRITE                                          07080000
070900         END-IF                                                   07090000
071000     END-IF.                                                      07100000
071100     PERFORM 2310-READ-LINE-FILE.                                 07110000
071200                                                                  07120000
071300 8010-REPORT-BAD-LINE.                                            07130000
071400     WRITE ORD-RPT-RECORD FROM ERR-MSG-BAD-TXN AFTER 1.           07140000
071500                                                                  07150000
071600 9000-PRINT-TOTALS.                                               07160000
071700     WRITE ORD-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            07170000
071800     WRITE ORD-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.            07180000
071900     WRITE ORD-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.            07190000
072000     WRITE ORD-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.            07200000
072100                                                                  07210000
072200     MOVE 'ORDER CRT ' TO RPT-TXN.                                07220000
072300     MOVE NUM-ORDER-REQUESTS  TO RPT-NUM-TXN.                     07230000
072400     MOVE NUM-ORDER-CREATED   TO RPT-NUM-TXN-PROC.                07240000
072500     COMPUTE RPT-NUM-TXN-ERR =                                    07250000
072600                NUM-ORDER-REQUESTS - NUM-ORDER-CREATED.           07260000
072700     WRITE ORD-RPT-RECORD FROM RPT-STATS-DETAIL.                  07270000
072800                                                                  07280000
072900     MOVE 'PAY       ' TO RPT-TXN.                                07290000
073000     MOVE NUM-ACTION-REQUESTS TO RPT-NUM-TXN.                     07300000
073100     MOVE NUM-ORDERS-PAID     TO RPT-NUM-TXN-PROC.                07310000
073200     COMPUTE RPT-NUM-TXN-ERR =                                    07320000
073300                NUM-ACTION-REQUESTS - NUM-ORDERS-PAID             07330000
073400                - NUM-ORDERS-CANCELLED.                           07340000
073500     WRITE ORD-RPT-RECORD FROM RPT-STATS-DETAIL.                  07350000
073600                                                                  07360000
073700     MOVE 'CANCEL    ' TO RPT-TXN.                                07370000
073800     MOVE NUM-ACTION-REQUESTS   TO RPT-NUM-TXN.                   07380000
073900     MOVE NUM-ORDERS-CANCELLED  TO RPT-NUM-TXN-PROC.              07390000
074000     MOVE NUM-ACTION-REJECTED   TO RPT-NUM-TXN-ERR.               07400000
074100     WRITE ORD-RPT-RECORD FROM RPT-STATS-DETAIL.                  07410000
074200                                                                  07420000
074300     MOVE NUM-UNITS-RESERVED TO RPT-UNITS-TOTAL-QTY.              07430000
074400     WRITE ORD-RPT-RECORD FROM RPT-UNITS-TOTAL AFTER 2.           07440000
