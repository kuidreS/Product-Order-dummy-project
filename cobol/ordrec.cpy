000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    ORDREC    -  ORDER MASTER RECORD LAYOUT                     *00030000
000400*                                                                *00040000
000500*    ONE RECORD PER CUSTOMER ORDER.  FILE IS ORGANIZED           *00050000
000600*    RELATIVE, KEYED BY ORD-ID -- ORD-ID IS ASSIGNED             *00060000
000700*    SEQUENTIALLY STARTING AT 1 SO IT DOUBLES AS THE RELATIVE    *00070000
000800*    RECORD NUMBER (SEE WS-ORD-REL-KEY IN THE CALLING PROGRAM).  *00080000
000900*                                                                *00090000
001000*    ORD-STATUS-CD DRIVES THE STATE MACHINE -                    *00100000
001100*       CREATED -> PAID                                          *00110000
001200*       CREATED -> CANCELLED                                     *00120000
001300*       CREATED -> EXPIRED                                       *00130000
001400*                                                                *00140000
001500*    WRITTEN BY ORDPROC (CREATE).  REWRITTEN BY ORDPROC (PAY,    *00150000
001600*    CANCEL) AND ORDEXPSW (EXPIRE).                              *00160000
001700*                                                                *00170000
001800*    CHANGE ACTIVITY -                                           *00180000
001900*    DATE-WRITTEN.   04/02/1990.                                 *00190000
002000*    04/02/90  RBW  REQ 4471 - ORIGINAL LAYOUT.                  *00200000
002100*    01/14/99  MHK  REQ 6003 - Y2K - DATE SUBFIELDS WIDENED      *00210000
002200*                   FROM PIC 9(6) TO PIC 9(8), CENTURY ADDED.    *00220000
002300*    11/09/05  DJT  REQ 7190 - ADDED ORD-LINE-COUNT SO REPORTS   *00230000
002400*                   DO NOT HAVE TO RE-SCAN ORDER-LINE-FILE.      *00240000
002500***************************************************************** 00250000
002600 01  ORD-MASTER-REC.                                              00260000
002700     05  ORD-KEY.                                                 00270000
002800         10  ORD-ID                  PIC 9(09).                   00280000
002900     05  ORD-STATUS-CD               PIC X(09).                   00290000
003000         88  ORD-STAT-CREATED                 VALUE 'CREATED  '.  00300000
003100         88  ORD-STAT-PAID                    VALUE 'PAID     '.  00310000
003200         88  ORD-STAT-CANCELLED               VALUE 'CANCELLED'.  00320000
003300         88  ORD-STAT-EXPIRED                 VALUE 'EXPIRED  '.  00330000
003400     05  ORD-CREATED-AT.                                          00340000
003500         10  ORD-CREATED-DATE        PIC 9(08).                   00350000
003600         10  ORD-CREATED-TIME        PIC 9(06).                   00360000
003700     05  ORD-CREATED-AT-N REDEFINES ORD-CREATED-AT                00370000
003800                                     PIC 9(14).                   00380000
003900     05  ORD-PAID-AT.                                             00390000
004000         10  ORD-PAID-DATE           PIC 9(08).                   00400000
004100         10  ORD-PAID-TIME           PIC 9(06).                   00410000
004200     05  ORD-PAID-AT-N REDEFINES ORD-PAID-AT                      00420000
004300                                     PIC 9(14).                   00430000
004400     05  ORD-LINE-COUNT              PIC 9(02)    COMP-3.         00440000
004500     05  FILLER                      PIC X(20).                   00450000
