000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    ORDLNREC  -  ORDER LINE RECORD LAYOUT                       *00030000
000400*                                                                *00040000
000500*    ONE RECORD PER PRODUCT REQUESTED ON AN ORDER.  FILE IS      *00050000
000600*    LINE-SEQUENTIAL, GROUPED BY OWNING ORL-ORDER-ID.  READ      *00060000
000700*    SEQUENTIALLY AND MATCHED BY KEY AGAINST THE ORDER CURRENTLY *00070000
000800*    BEING WORKED (CREATE, CANCEL, EXPIRE STOCK OPERATIONS).     *00080000
000900*                                                                *00090000
001000*    CHANGE ACTIVITY -                                           *00100000
001100*    DATE-WRITTEN.   04/02/1990.                                 *00110000
001200*    04/02/90  RBW  REQ 4471 - ORIGINAL LAYOUT.                  *00120000
001300***************************************************************** 00130000
001400 01  ORL-LINE-REC.                                                00140000
001500     05  ORL-KEY.                                                 00150000
001600         10  ORL-ORDER-ID            PIC 9(09).                   00160000
001700         10  ORL-PRODUCT-ID          PIC 9(09).                   00170000
001800     05  ORL-QUANTITY                PIC S9(07)   COMP-3.         00180000
001900     05  FILLER                      PIC X(20).                   00190000
