000100****************************************************************  00010000
000200*                                                               * 00020000
000300*    PROGRAM:  ORDEXPSW                                       *   00030000
000400*                                                               * 00040000
000500*    AUTHOR:   R. B. WHITLOCK                                  *  00050000
000600*    INSTALLATION:  MERCHANT SYSTEMS DIVISION - BATCH CONTROL  *  00060000
000700*    DATE-WRITTEN.  04/09/1990.                                *  00070000
000800*    DATE-COMPILED.                                            *  00080000
000900*    SECURITY.  NON-CONFIDENTIAL.                               * 00090000
001000*                                                               * 00100000
001100*    OVERNIGHT SWEEP -- SCANS EXPIRATION-TASK-FILE FOR PENDING  * 00110000
001200*    TASKS WHOSE DEADLINE HAS PASSED THE RUN'S CURRENT DATE     * 00120000
001300*    AND TIME.  IF THE OWNING ORDER IS STILL IN CREATED         * 00130000
001400*    STATUS IT IS EXPIRED AND ITS RESERVED STOCK RELEASED THE   * 00140000
001500*    SAME WAY A CANCEL RELEASES IT (SEE STKREL).  IF THE ORDER  * 00150000
001600*    HAS ALREADY BEEN PAID, CANCELLED OR EXPIRED BY SOME OTHER  * 00160000
001700*    RUN, THE TASK IS SIMPLY MARKED SENT AND SKIPPED -- THIS IS * 00170000
001800*    NOT AN ERROR CONDITION, JUST A LATE TASK CATCHING UP.      * 00180000
001900*                                                               * 00190000
002000*    THIS JOB RUNS AFTER ORDPROC IN THE OVERNIGHT STREAM.  IT   * 00200000
002100*    TOUCHES NO TRANSACTION FILE OF ITS OWN -- EVERYTHING IT    * 00210000
002200*    NEEDS IS ALREADY ON EXPIRATION-TASK-FILE, ORDER-MASTER,    * 00220000
002300*    ORDER-LINE-FILE AND PRODUCT-MASTER.                        * 00230000
002400*                                                               * 00240000
002500*    CHANGE ACTIVITY -                                          * 00250000
002600*    04/09/90  RBW  REQ 4471 - ORIGINAL PROGRAM.                * 00260000
002700*    09/22/93  DJT  REQ 5528 - STAMP PRD-LAST-UPD-AT ON EVERY   * 00270000
002800*                   STOCK RELEASE, SAME AS ORDPROC DOES.        * 00280000
002900*    01/14/99  MHK  REQ 6003 - Y2K - EXPIRATION COMPARE NOW     * 00290000
003000*                   USES A FULL 4-DIGIT YEAR ON BOTH SIDES.     * 00300000
003100*    03/30/07  DJT  REQ 7402 - FIRST RUN AGAINST THE NEW        * 00310000
003200*                   TASK-PER-ORDER LAYOUT WRITTEN BY ORDPROC.   * 00320000
003300****************************************************************  00330000
003400 IDENTIFICATION DIVISION.                                         00340000
003500 PROGRAM-ID.    ORDEXPSW.                                         00350000
003600 AUTHOR.        R. B. WHITLOCK.                                   00360000
003700 INSTALLATION.  MERCHANT SYSTEMS DIVISION - BATCH CONTROL.        00370000
003800 DATE-WRITTEN.  04/09/1990.                                       00380000
003900 DATE-COMPILED.                                                   00390000
004000 SECURITY.      NON-CONFIDENTIAL.                                 00400000
004100****************************************************************  00410000
004200 ENVIRONMENT DIVISION.                                            00420000
004300 CONFIGURATION SECTION.                                           00430000
004400 SOURCE-COMPUTER.  IBM-370.                                       00440000
004500 OBJECT-COMPUTER.  IBM-370.                                       00450000
004600 SPECIAL-NAMES.                                                   00460000
004700     C01 IS TOP-OF-FORM                                           00470000
004800     CLASS PRD-NUMERIC-NAME IS 'A' THRU 'Z' '0' THRU '9'          00480000
004900     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                       00490000
005000     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.                          00500000
005100 INPUT-OUTPUT SECTION.                                            00510000
005200 FILE-CONTROL.                                                    00520000
005300     SELECT EXPIRATION-TASK-FILE  ASSIGN TO EXPTASKF              00530000
005400         ORGANIZATION IS RELATIVE                                 00540000
005500         ACCESS MODE  IS RANDOM                                   00550000
005600         RELATIVE KEY IS WS-TASK-REL-KEY                          00560000
005700         FILE STATUS  IS  WS-EXPTASK-STATUS.                      00570000
005800                                                                  00580000
005900     SELECT ORDER-MASTER          ASSIGN TO ORDMAST               00590000
006000         ORGANIZATION IS RELATIVE                                 00600000
006100         ACCESS MODE  IS RANDOM                                   00610000
006200         RELATIVE KEY IS WS-ORD-REL-KEY                           00620000
006300         FILE STATUS  IS  WS-ORDMAST-STATUS.                      00630000
006400                                                                  00640000
006500     SELECT ORDER-LINE-FILE       ASSIGN TO ORDLNFIL              00650000
006600         ORGANIZATION IS LINE SEQUENTIAL                          00660000
006700         FILE STATUS  IS  WS-ORDLNFIL-STATUS.                     00670000
006800                                                                  00680000
006900     SELECT PRODUCT-MASTER        ASSIGN TO PRODMAST              00690000
007000         ORGANIZATION IS RELATIVE                                 00700000
007100         ACCESS MODE  IS RANDOM                                   00710000
007200         RELATIVE KEY IS WS-PRD-REL-KEY                           00720000
007300         FILE STATUS  IS  WS-PRODMAST-STATUS.                     00730000
007400                                                                  00740000
007500     SELECT EXPSW-RUN-RPT         ASSIGN TO EXPSWRPT              00750000
007600         ORGANIZATION IS LINE SEQUENTIAL                          00760000
007700         FILE STATUS  IS  WS-EXPSWRPT-STATUS.                     00770000
007800****************************************************************  00780000
007900 DATA DIVISION.                                                   00790000
008000 FILE SECTION.                                                    00800000
008100                                                                  00810000
008200 FD  EXPIRATION-TASK-FILE                                         00820000
008300     RECORDING MODE IS F.                                         00830000
008400 COPY EXPTASK.                                                    00840000
008500                                                                  00850000
008600 FD  ORDER-MASTER                                                 00860000
008700     RECORDING MODE IS F.                                         00870000
008800 COPY ORDREC.                                                     00880000
008900                                                                  00890000
009000 FD  ORDER-LINE-FILE                                              00900000
009100     RECORDING MODE IS F.                                         00910000
009200 COPY ORDLNREC.                                                   00920000
009300                                                                  00930000
009400 FD  PRODUCT-MASTER                                               00940000
009500     RECORDING MODE IS F.                                         00950000
009600 COPY PRODREC.                                                    00960000
009700                                                                  00970000
009800 FD  EXPSW-RUN-RPT                                                00980000
009900     RECORDING MODE IS F.                                         00990000
010000 01  EXW-RPT-RECORD              PIC X(132).                      01000000
010100                                                                  01010000
010200****************************************************************  01020000
010300 WORKING-STORAGE SECTION.                                         01030000
010400****************************************************************  01040000
010500 01  SYSTEM-DATE-AND-TIME.                                        01050000
010600     05  CURRENT-DATE-8.                                          01060000
010700         10  CURRENT-CENT-YR     PIC 9(04).                       01070000
010800         10  CURRENT-MONTH       PIC 9(02).                       01080000
010900         10  CURRENT-DAY         PIC 9(02).                       01090000
011000     05  CURRENT-DATE-8-ALPHA REDEFINES CURRENT-DATE-8            01100000
011100                             PIC X(08).                           01110000
011200     05  CURRENT-TIME-6.                                          01120000
011300         10  CURRENT-HOUR        PIC 9(02).                       01130000
011400         10  CURRENT-MINUTE      PIC 9(02).                       01140000
011500         10  CURRENT-SECOND      PIC 9(02).                       01150000
011600     05  CURRENT-TIME-6-ALPHA REDEFINES CURRENT-TIME-6            01160000
011700                             PIC X(06).                           01170000
011800     05  FILLER                  PIC X(02).                       01180000
011900*                                                                 01190000
012000*        THE SWEEP'S "NOW" IS FIXED ONCE AT START-UP AND USED     01200000
012100*        FOR EVERY TASK EXAMINED -- A TASK BECOMES A CANDIDATE    01210000
012200*        THE MOMENT ITS DEADLINE FALLS AT OR BEFORE THIS STAMP.   01220000
012300 01  WS-NOW-STAMP.                                                01230000
012400     05  WS-NOW-DATE             PIC 9(08).                       01240000
012500     05  WS-NOW-TIME             PIC 9(06).                       01250000
012600     05  FILLER                  PIC X(02).                       01260000
012700 01  WS-NOW-STAMP-N REDEFINES WS-NOW-STAMP PIC 9(14).             01270000
012800*                                                                 01280000
012900 01  WS-FIELDS.                                                   01290000
013000     05  WS-EXPTASK-STATUS       PIC X(02) VALUE SPACES.          01300000
013100         88  WS-EXPTASK-OK                 VALUE '00'.            01310000
013200         88  WS-EXPTASK-NOTFND             VALUE '23'.            01320000
013300     05  WS-ORDMAST-STATUS       PIC X(02) VALUE SPACES.          01330000
013400         88  WS-ORDMAST-OK                 VALUE '00'.            01340000
013500     05  WS-ORDLNFIL-STATUS      PIC X(02) VALUE SPACES.          01350000
013600     05  WS-PRODMAST-STATUS      PIC X(02) VALUE SPACES.          01360000
013700         88  WS-PRODMAST-OK                VALUE '00'.            01370000
013800     05  WS-EXPSWRPT-STATUS      PIC X(02) VALUE SPACES.          01380000
013900     05  WS-LINEFILE-EOF         PIC X(01) VALUE 'N'.             01390000
014000     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.             01400000
014100     05  FILLER                  PIC X(20) VALUE SPACES.          01410000
014200*                                                                 01420000
014300 77  WS-TASK-REL-KEY              PIC 9(09) COMP VALUE 0.         01430000
014400 77  WS-ORD-REL-KEY               PIC 9(09) COMP VALUE 0.         01440000
014500 77  WS-PRD-REL-KEY               PIC 9(09) COMP VALUE 0.         01450000
014600 77  WS-RELEASE-ORDER-ID          PIC 9(09) COMP VALUE 0.         01460000
014700*                                                                 01470000
014800 01  REPORT-TOTALS.                                               01480000
014900     05  NUM-TASKS-SCANNED       PIC S9(09) COMP-3 VALUE +0.      01490000
015000     05  NUM-TASKS-CANDIDATE     PIC S9(09) COMP-3 VALUE +0.      01500000
015100     05  NUM-ORDERS-EXPIRED      PIC S9(09) COMP-3 VALUE +0.      01510000
015200     05  NUM-ORDERS-SKIPPED      PIC S9(09) COMP-3 VALUE +0.      01520000
015300     05  FILLER                  PIC X(20)  VALUE SPACES.         01530000
015400*                                                                 01540000
015500     COPY EXPTASK  REPLACING EXP-TASK-REC  BY WS-EXP-WORK-REC.    01550000
015600     COPY ORDREC   REPLACING ORD-MASTER-REC BY WS-ORD-WORK-REC.   01560000
015700     COPY ORDLNREC REPLACING ORL-LINE-REC  BY WS-ORL-WORK-REC.    01570000
015800     COPY PRODREC  REPLACING PRD-MASTER-REC BY WS-PRD-WORK-REC.   01580000
015900*                                                                 01590000
016000*        *******************                                      01600000
016100*            report lines                                         01610000
016200*        *******************                                      01620000
016300 01 RPT-HEADER1.                                                  01630000
016400     05  FILLER              PIC X(40)                            01640000
016500               VALUE 'EXPIRATION SWEEP REPORT          DATE: '.   01650000
016600     05  RPT-MM              PIC 99.                              01660000
016700     05  FILLER              PIC X     VALUE '/'.                 01670000
016800     05  RPT-DD              PIC 99.                              01680000
016900     05  FILLER              PIC X     VALUE '/'.                 01690000
017000     05  RPT-YY              PIC 99.                              01700000
017100     05  FILLER              PIC X(20)                            01710000
017200                    VALUE ' (mm/dd/yy)   TIME: '.                 01720000
017300     05  RPT-HH              PIC 99.                              01730000
017400     05  FILLER              PIC X     VALUE ':'.                 01740000
017500     05  RPT-MIN             PIC 99.                              01750000
017600     05  FILLER              PIC X     VALUE ':'.                 01760000
017700     05  RPT-SS              PIC 99.                              01770000
017800     05  FILLER              PIC X(55) VALUE SPACES.              01780000
017900 01  RPT-EXPIRE-DETAIL.                                           01790000
018000     05  FILLER               PIC X(24)                           01800000
018100                  VALUE 'ORDER EXPIRED -- ID: '.                  01810000
018200     05  RPT-EXPIRE-ORDER-ID  PIC ZZZZZZZZ9.                      01820000
018300     05  FILLER               PIC X(97) VALUE SPACES.             01830000
018400 01  RPT-SKIP-DETAIL.                                             01840000
018500     05  FILLER               PIC X(40)                           01850000
018600              VALUE 'TASK SETTLED, NO ACTION -- ORDER ID: '.      01860000
018700     05  RPT-SKIP-ORDER-ID    PIC ZZZZZZZZ9.                      01870000
018800     05  FILLER               PIC X(81) VALUE SPACES.             01880000
018900 01  RPT-COUNT-LINE.                                              01890000
019000     05  RPT-COUNT-LABEL      PIC X(30) VALUE SPACES.             01900000
019100     05  RPT-COUNT-VALUE      PIC ZZZ,ZZZ,ZZ9.                    01910000
019200     05  FILLER               PIC X(89) VALUE SPACES.             01920000
019300*                                                                 01930000
019400 01  WS-DATE-TIME-N REDEFINES SYSTEM-DATE-AND-TIME PIC 9(16).     01940000
019500****************************************************************  01950000
019600 PROCEDURE DIVISION.                                              01960000
019700****************************************************************  01970000
019800                                                                  01980000
019900 0000-MAIN-LINE.                                                  01990000
020000     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    02000000
020100     ACCEPT CURRENT-TIME-6 FROM TIME.                             02010000
020200     DISPLAY 'ORDEXPSW STARTED ' CURRENT-DATE-8-ALPHA             02020000
020300         ' ' CURRENT-TIME-6-ALPHA.                                02030000
020400     MOVE CURRENT-DATE-8 TO WS-NOW-DATE.                          02040000
020500     MOVE CURRENT-TIME-6 TO WS-NOW-TIME.                          02050000
020600                                                                  02060000
020700     PERFORM 0700-OPEN-FILES.                                     02070000
020800     PERFORM 0800-INIT-REPORT.                                    02080000
020900                                                                  02090000
021000     MOVE 1 TO WS-TASK-REL-KEY.                                   02100000
021100     PERFORM 0200-SCAN-TASKS                                      02110000
021200         UNTIL WS-EXPTASK-NOTFND OR WS-ABORT-SW = 'Y'.            02120000
021300                                                                  02130000
021400     PERFORM 0900-PRINT-TOTALS.                                   02140000
021500     PERFORM 0790-CLOSE-FILES.                                    02150000
021600                                                                  02160000
021700     GOBACK.                                                      02170000
021800                                                                  02180000
021900 0700-OPEN-FILES.                                                 02190000
022000     OPEN I-O    EXPIRATION-TASK-FILE                             02200000
022100                 ORDER-MASTER                                     02210000
022200                 PRODUCT-MASTER                                   02220000
022300          INPUT  ORDER-LINE-FILE                                  02230000
022400          OUTPUT EXPSW-RUN-RPT.                                   02240000
022500     IF WS-EXPTASK-STATUS NOT = '00'                              02250000
022600         DISPLAY 'ERROR OPENING EXPIRATION TASK FILE. RC:'        02260000
022700                 WS-EXPTASK-STATUS                                02270000
022800         MOVE 16 TO RETURN-CODE                                   02280000
022900         MOVE 'Y' TO WS-ABORT-SW                                  02290000
023000     END-IF.                                                      02300000
023100     IF WS-ORDMAST-STATUS NOT = '00'                              02310000
023200         DISPLAY 'ERROR OPENING ORDER MASTER. RC:'                02320000
023300                 WS-ORDMAST-STATUS                                02330000
023400         MOVE 16 TO RETURN-CODE                                   02340000
023500         MOVE 'Y' TO WS-ABORT-SW                                  02350000
023600     END-IF.                                                      02360000
023700     IF WS-PRODMAST-STATUS NOT = '00'                             02370000
023800         DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'              02380000
023900                 WS-PRODMAST-STATUS                               02390000
024000         MOVE 16 TO RETURN-CODE                                   02400000
024100         MOVE 'Y' TO WS-ABORT-SW                                  02410000
024200     END-IF.                                                      02420000
024300                                                                  02430000
024400 0790-CLOSE-FILES.                                                02440000
024500     CLOSE EXPIRATION-TASK-FILE.                                  02450000
024600     CLOSE ORDER-MASTER.                                          02460000
024700     CLOSE ORDER-LINE-FILE.                                       02470000
024800     CLOSE PRODUCT-MASTER.                                        02480000
024900     CLOSE EXPSW-RUN-RPT.                                         02490000
025000                                                                  02500000
025100 0800-INIT-REPORT.                                                02510000
025200     MOVE CURRENT-MONTH  TO RPT-MM.                               02520000
025300     MOVE CURRENT-DAY    TO RPT-DD.                               02530000
025400     MOVE CURRENT-CENT-YR(3:2) TO RPT-YY.                         02540000
025500     MOVE CURRENT-HOUR   TO RPT-HH.                               02550000
025600     MOVE CURRENT-MINUTE TO RPT-MIN.                              02560000
025700     MOVE CURRENT-SECOND TO RPT-SS.                               02570000
025800     WRITE EXW-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.            02580000
025900                                                                  02590000
026000 0850-STAMP-LAST-UPD.                                             02600000
026100     MOVE CURRENT-DATE-8 TO PRD-LAST-UPD-DATE OF WS-PRD-WORK-REC. 02610000
026200     MOVE CURRENT-TIME-6 TO PRD-LAST-UPD-TIME OF WS-PRD-WORK-REC. 02620000
026300                                                                  02630000
026400 0200-SCAN-TASKS.                                                 02640000
026500     READ EXPIRATION-TASK-FILE INTO WS-EXP-WORK-REC               02650000
026600         INVALID KEY CONTINUE.                                    02660000
026700     IF WS-EXPTASK-OK                                             02670000
026800         ADD 1 TO NUM-TASKS-SCANNED                               02680000
026900         IF EXP-STAT-PENDING OF WS-EXP-WORK-REC                   02690000
027000             AND EXP-EXPIRATION-AT-N OF WS-EXP-WORK-REC           02700000
027100                     NOT > WS-NOW-STAMP-N                         02710000
027200             ADD 1 TO NUM-TASKS-CANDIDATE                         02720000
027300             PERFORM 0300-PROCESS-CANDIDATE                       02730000
027400         END-IF                                                   02740000
027500         ADD 1 TO WS-TASK-REL-KEY                                 02750000
027600     END-IF.                                                      02760000
027700                                                                  02770000
027800 0300-PROCESS-CANDIDATE.                                          02780000
027900     MOVE EXP-ORDER-ID OF WS-EXP-WORK-REC TO WS-ORD-REL-KEY.      02790000
028000     READ ORDER-MASTER INTO WS-ORD-WORK-REC                       02800000
028100         INVALID KEY CONTINUE.                                    02810000
028200     IF WS-ORDMAST-OK AND ORD-STAT-CREATED OF WS-ORD-WORK-REC     02820000
028300         PERFORM 0400-EXPIRE-ORDER                                02830000
028400         ADD 1 TO NUM-ORDERS-EXPIRED                              02840000
028500     ELSE                                                         02850000
028600         MOVE EXP-ORDER-ID OF WS-EXP-WORK-REC                     02860000
028700             TO RPT-SKIP-ORDER-ID                                 02870000
028800         WRITE EXW-RPT-RECORD FROM RPT-SKIP-DETAIL AFTER 1        02880000
028900         ADD 1 TO NUM-ORDERS-SKIPPED                              02890000
029000     END-IF.                                                      02900000
029100     SET EXP-STAT-SENT OF WS-EXP-WORK-REC TO TRUE.                02910000
029200     REWRITE EXP-TASK-REC FROM WS-EXP-WORK-REC                    02920000
029300         INVALID KEY CONTINUE                                     02930000
029400     END-REWRITE.                                                 02940000
029500                                                                  02950000
029600 0400-EXPIRE-ORDER.                                               02960000
029700*    RELEASES RESERVED STOCK FOR THE ORDER AND MARKS IT EXPIRED   02970000
029800*    -- BYTE FOR BYTE THE SAME STOCK RELEASE ORDPROC DOES FOR A   02980000
029900*    DIRECT CANCEL, JUST TRIGGERED BY THE SWEEP INSTEAD.          02990000
030000     SET ORD-STAT-EXPIRED OF WS-ORD-WORK-REC TO TRUE.             03000000
030100     REWRITE ORD-MASTER-REC FROM WS-ORD-WORK-REC                  03010000
030200         INVALID KEY CONTINUE                                     03020000
030300     END-REWRITE.                                                 03030000
030400     MOVE ORD-ID OF WS-ORD-WORK-REC TO WS-RELEASE-ORDER-ID.       03040000
030500     CLOSE ORDER-LINE-FILE.                                       03050000
030600     OPEN INPUT ORDER-LINE-FILE.                                  03060000
030700     MOVE 'N' TO WS-LINEFILE-EOF.                                 03070000
030800     PERFORM 0410-READ-LINE-FILE.                                 03080000
030900     PERFORM 0420-RELEASE-ONE-LINE                                03090000
031000         UNTIL WS-LINEFILE-EOF = 'Y'.                             03100000
031100     MOVE ORD-ID OF WS-ORD-WORK-REC TO RPT-EXPIRE-ORDER-ID.       03110000
031200     WRITE EXW-RPT-RECORD FROM RPT-EXPIRE-DETAIL AFTER 1.         03120000
031300                                                                  03130000
031400 0410-READ-LINE-FILE.                                             03140000
031500     READ ORDER-LINE-FILE INTO WS-ORL-WORK-REC                    03150000
031600         AT END MOVE 'Y' TO WS-LINEFILE-EOF.                      03160000
031700                                                                  03170000
031800 0420-RELEASE-ONE-LINE.                                           03180000
031900     IF ORL-ORDER-ID OF WS-ORL-WORK-REC = WS-RELEASE-ORDER-ID     03190000
032000         MOVE ORL-PRODUCT-ID OF WS-ORL-WORK-REC TO WS-PRD-REL-KEY 03200000
032100         READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                 03210000
032200             INVALID KEY CONTINUE                                 03220000
032300         END-READ                                                 03230000
032400         IF WS-PRODMAST-OK                                        03240000
032500             CALL 'STKREL' USING WS-PRD-WORK-REC,                 03250000
032600                 ORL-QUANTITY OF WS-ORL-WORK-REC                  03260000
032700             PERFORM 0850-STAMP-LAST-UPD                          03270000
032800             REWRITE PRD-MASTER-REC FROM WS-PRD-WORK-REC          03280000
032900                 INVALID KEY CONTINUE                             03290000
033000             END-REWRITE                                          03300000
033100         END-IF                                                   03310000
033200     END-IF.                                                      03320000
033300     PERFORM 0410-READ-LINE-FILE.                                 03330000
033400                                                                  03340000
033500 0900-PRINT-TOTALS.                                               03350000
033600     MOVE 'TASKS SCANNED' TO RPT-COUNT-LABEL.                     03360000
033700     MOVE NUM-TASKS-SCANNED TO RPT-COUNT-VALUE.                   03370000
033800     WRITE EXW-RPT-RECORD FROM RPT-COUNT-LINE AFTER 2.            03380000
033900                                                                  03390000
034000     MOVE 'TASKS PAST DEADLINE' TO RPT-COUNT-LABEL.               03400000
034100     MOVE NUM-TASKS-CANDIDATE TO RPT-COUNT-VALUE.                 03410000
034200     WRITE EXW-RPT-RECORD FROM RPT-COUNT-LINE AFTER 1.            03420000
034300                                                                  03430000
034400     MOVE 'ORDERS EXPIRED' TO RPT-COUNT-LABEL.                    03440000
034500     MOVE NUM-ORDERS-EXPIRED TO RPT-COUNT-VALUE.                  03450000
034600     WRITE EXW-RPT-RECORD FROM RPT-COUNT-LINE AFTER 1.            03460000
034700                                                                  03470000
034800     MOVE 'ORDERS SKIPPED (SETTLED)' TO RPT-COUNT-LABEL.          03480000
034900     MOVE NUM-ORDERS-SKIPPED TO RPT-COUNT-VALUE.                  03490000
035000     WRITE EXW-RPT-RECORD FROM RPT-COUNT-LINE AFTER 1.            03500000
