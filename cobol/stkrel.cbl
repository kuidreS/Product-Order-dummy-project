000100****************************************************************  00010000
000200*                                                               * 00020000
000300*    PROGRAM:  STKREL                                         *   00030000
000400*                                                               * 00040000
000500*    AUTHOR:   R. B. WHITLOCK                                  *  00050000
000600*    INSTALLATION:  MERCHANT SYSTEMS DIVISION - BATCH CONTROL  *  00060000
000700*    DATE-WRITTEN.  04/02/1990.                                *  00070000
000800*    DATE-COMPILED.                                            *  00080000
000900*    SECURITY.  NON-CONFIDENTIAL.                               * 00090000
001000*                                                               * 00100000
001100*    CALLED SUBPROGRAM -- APPLIES A SIGNED ADJUSTMENT TO THE   *  00110000
001200*    STOCK QUANTITY OF ONE PRODUCT MASTER WORK AREA PASSED BY  *  00120000
001300*    REFERENCE.  ORDPROC CALLS THIS ON CANCEL, ORDEXPSW CALLS  *  00130000
001400*    THIS ON EXPIRE -- BOTH RELEASE RESERVED STOCK THE SAME    *  00140000
001500*    WAY, SO THE ARITHMETIC LIVES HERE ONCE INSTEAD OF TWICE.  *  00150000
001600*    THE CALLER STILL OWNS THE READ AND THE REWRITE AGAINST    *  00160000
001700*    PRODUCT-MASTER -- THIS PROGRAM TOUCHES NO FILES AT ALL.   *  00170000
001800*                                                               * 00180000
001900*    CHANGE ACTIVITY -                                         *  00190000
002000*    04/02/90  RBW  REQ 4471 - ORIGINAL PROGRAM.  CALLED ONLY  *  00200000
002100*                   FROM SAM1-STYLE ORDER PROCESSING.          *  00210000
002200*    09/22/93  DJT  REQ 5528 - ADDED CALL-COUNT TRACE DISPLAY  *  00220000
002300*                   FOR THE OVERNIGHT RUN LOG.                 *  00230000
002400*    01/14/99  MHK  REQ 6003 - Y2K - DATE FIELDS NOW CARRY A   *  00240000
002500*                   4-DIGIT YEAR IN THE TRACE DISPLAY.         *  00250000
002600****************************************************************  00260000
002700 IDENTIFICATION DIVISION.                                         00270000
002800 PROGRAM-ID.    STKREL.                                           00280000
002900 AUTHOR.        R. B. WHITLOCK.                                   00290000
003000 INSTALLATION.  MERCHANT SYSTEMS DIVISION - BATCH CONTROL.        00300000
003100 DATE-WRITTEN.  04/02/1990.                                       00310000
003200 DATE-COMPILED.                                                   00320000
003300 SECURITY.      NON-CONFIDENTIAL.                                 00330000
003400****************************************************************  00340000
003500 ENVIRONMENT DIVISION.                                            00350000
003600 CONFIGURATION SECTION.                                           00360000
003700 SOURCE-COMPUTER.  IBM-370.                                       00370000
003800 OBJECT-COMPUTER.  IBM-370.                                       00380000
003900 SPECIAL-NAMES.                                                   00390000
004000     C01 IS TOP-OF-FORM                                           00400000
004100     CLASS PRD-NUMERIC-NAME IS 'A' THRU 'Z' '0' THRU '9'          00410000
004200     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                       00420000
004300     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.                          00430000
004400****************************************************************  00440000
004500 DATA DIVISION.                                                   00450000
004600 WORKING-STORAGE SECTION.                                         00460000
004700****************************************************************  00470000
004800 01  SYSTEM-DATE-AND-TIME.                                        00480000
004900     05  CURRENT-DATE-8.                                          00490000
005000         10  CURRENT-CENT-YR     PIC 9(04).                       00500000
005100         10  CURRENT-MONTH       PIC 9(02).                       00510000
005200         10  CURRENT-DAY         PIC 9(02).                       00520000
005300     05  CURRENT-DATE-8-ALPHA REDEFINES CURRENT-DATE-8            00530000
005400                             PIC X(08).                           00540000
005500     05  CURRENT-TIME-6.                                          00550000
005600         10  CURRENT-HOUR        PIC 9(02).                       00560000
005700         10  CURRENT-MINUTE      PIC 9(02).                       00570000
005800         10  CURRENT-SECOND      PIC 9(02).                       00580000
005900     05  CURRENT-TIME-6-ALPHA REDEFINES CURRENT-TIME-6            00590000
006000                             PIC X(06).                           00600000
006100     05  FILLER                  PIC X(02).                       00610000
006200*                                                                 00620000
006300 01  WS-FIELDS.                                                   00630000
006400     05  WS-STKREL-MSG           PIC X(40) VALUE SPACES.          00640000
006500     05  FILLER                  PIC X(20) VALUE SPACES.          00650000
006600*                                                                 00660000
006700 77  WS-CALL-COUNT               PIC 9(07)  COMP    VALUE 0.      00670000
006800 77  WS-NEW-STOCK-QTY            PIC S9(09) COMP-3   VALUE 0.     00680000
006900*                                                                 00690000
007000 01  WS-DATE-TIME-N REDEFINES SYSTEM-DATE-AND-TIME PIC 9(16).     00700000
007100****************************************************************  00710000
007200 LINKAGE SECTION.                                                 00720000
007300****************************************************************  00730000
007400 COPY PRODREC REPLACING PRD-MASTER-REC BY LK-PRD-WORK-REC.        00740000
007500*                                                                 00750000
007600 01  LK-ADJUST-QTY                PIC S9(07) COMP-3.              00760000
007700****************************************************************  00770000
007800 PROCEDURE DIVISION USING LK-PRD-WORK-REC, LK-ADJUST-QTY.         00780000
007900****************************************************************  00790000
008000 0000-MAIN-LINE.                                                  00800000
008100     ADD 1 TO WS-CALL-COUNT.                                      00810000
008200     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00820000
008300     ACCEPT CURRENT-TIME-6 FROM TIME.                             00830000
008400     COMPUTE WS-NEW-STOCK-QTY =                                   00840000
008500         PRD-STOCK-QTY OF LK-PRD-WORK-REC + LK-ADJUST-QTY.        00850000
008600     MOVE WS-NEW-STOCK-QTY TO PRD-STOCK-QTY OF LK-PRD-WORK-REC.   00860000
008700     DISPLAY 'STKREL CALL ' WS-CALL-COUNT                         00870000
008800         ' PRODUCT ' PRD-ID OF LK-PRD-WORK-REC                    00880000
008900         ' ADJUST ' LK-ADJUST-QTY.                                00890000
009000     DISPLAY '   NEW STOCK QTY ' PRD-STOCK-QTY OF LK-PRD-WORK-REC 00900000
009100         ' AT ' CURRENT-DATE-8-ALPHA ' ' CURRENT-TIME-6-ALPHA.    00910000
009200     GOBACK.                                                      00920000
