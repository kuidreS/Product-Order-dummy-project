000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    PRODREC   -  PRODUCT MASTER RECORD LAYOUT                   *00030000
000400*                                                                *00040000
000500*    ONE RECORD PER CATALOG PRODUCT.  FILE IS ORGANIZED          *00050000
000600*    RELATIVE, KEYED BY PRD-ID -- PRD-ID IS ASSIGNED             *00060000
000700*    SEQUENTIALLY STARTING AT 1 SO IT DOUBLES AS THE RELATIVE    *00070000
000800*    RECORD NUMBER (SEE WS-PRD-REL-KEY IN THE CALLING PROGRAM).  *00080000
000900*                                                                *00090000
001000*    MAINTAINED BY PRODMNT.  READ AND REWRITTEN BY ORDPROC AND   *00100000
001100*    ORDEXPSW WHEN THEY RESERVE OR RELEASE STOCK.                *00110000
001200*                                                                *00120000
001300*    CHANGE ACTIVITY -                                           *00130000
001400*    DATE-WRITTEN.   03/11/1990.                                 *00140000
001500*    03/11/90  RBW  REQ 4471 - ORIGINAL LAYOUT.                  *00150000
001600*    09/22/93  DJT  REQ 5528 - ADDED PRD-LAST-UPD-AT.            *00160000
001700*    01/14/99  MHK  REQ 6003 - Y2K - PRD-LAST-UPD-DATE WIDENED   *00170000
001800*                   FROM PIC 9(6) TO PIC 9(8), CENTURY ADDED.    *00180000
001900*    07/02/01  LRS  REQ 6614 - ADDED PRD-STATUS-BYTE / 88-LEVELS *00190000
002000*                   TO SUPPORT LOGICAL DELETE ON THE MASTER.     *00200000
002100***************************************************************** 00210000
002200 01  PRD-MASTER-REC.                                              00220000
002300     05  PRD-KEY.                                                 00230000
002400         10  PRD-ID                  PIC 9(09).                   00240000
002500     05  PRD-NAME                    PIC X(40).                   00250000
002600     05  PRD-PRICE                   PIC S9(09)V99 COMP-3.        00260000
002700     05  PRD-STOCK-QTY               PIC S9(07)   COMP-3.         00270000
002800     05  PRD-STATUS-BYTE             PIC X(01)    VALUE 'A'.      00280000
002900         88  PRD-ACTIVE                          VALUE 'A'.       00290000
003000         88  PRD-DELETED                         VALUE 'D'.       00300000
003100     05  PRD-LAST-UPD-AT.                                         00310000
003200         10  PRD-LAST-UPD-DATE       PIC 9(08).                   00320000
003300         10  PRD-LAST-UPD-TIME       PIC 9(06).                   00330000
003400     05  PRD-LAST-UPD-AT-N REDEFINES PRD-LAST-UPD-AT              00340000
003500                                     PIC 9(14).                   00350000
003600     05  FILLER                      PIC X(20).                   00360000
