000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    ORDATXN   -  ORDER ACTION TRANSACTION RECORD                *00030000
000400*                                                                *00040000
000500*    ONE TRANSACTION PER RECORD ON ORDER-ACTN-TXN-FILE, READ BY  *00050000
000600*    ORDPROC IN FILE ORDER.  OAT-ACTION-CODE SELECTS PAY OR      *00060000
000700*    CANCEL PROCESSING FOR THE ORDER NAMED BY OAT-ORDER-ID.      *00070000
000800*                                                                *00080000
000900*    CHANGE ACTIVITY -                                           *00090000
001000*    DATE-WRITTEN.   04/02/1990.                                 *00100000
001100*    04/02/90  RBW  REQ 4471 - ORIGINAL LAYOUT.                  *00110000
001200***************************************************************** 00120000
001300 01  OAT-TXN-REC.                                                 00130000
001400     05  OAT-ORDER-ID                PIC 9(09).                   00140000
001500     05  OAT-ACTION-CODE             PIC X(06).                   00150000
001600         88  OAT-ACTION-PAY                    VALUE 'PAY   '.    00160000
001700         88  OAT-ACTION-CANCEL                 VALUE 'CANCEL'.    00170000
001800     05  FILLER                      PIC X(20).                   00180000
