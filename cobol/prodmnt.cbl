000100****************************************************************  00010000
000200*                                                               * 00020000
000300*    PROGRAM:  PRODMNT                                         *  00030000
000400*                                                               * 00040000
000500*    AUTHOR:   R. B. WHITLOCK                                  *  00050000
000600*    INSTALLATION:  MERCHANT SYSTEMS DIVISION - BATCH CONTROL  *  00060000
000700*    DATE-WRITTEN.  03/11/1990.                                *  00070000
000800*    DATE-COMPILED.                                            *  00080000
000900*    SECURITY.  NON-CONFIDENTIAL.                              *  00090000
001000*                                                               * 00100000
001100*    READS THE PRODUCT MAINTENANCE TRANSACTION FILE AND        *  00110000
001200*    APPLIES CREATE, UPDATE AND DELETE REQUESTS AGAINST THE    *  00120000
001300*    PRODUCT MASTER, THEN PRODUCES A CATALOG LISTING WHEN A    *  00130000
001400*    LIST REQUEST IS SEEN.  ALL WORK IS DRIVEN OFF PRT-TXN-    *  00140000
001500*    CODE ON PRODTXN -- SEE THAT COPYBOOK FOR THE FULL RULES.  *  00150000
001600*                                                               * 00160000
001700*    PRODUCT-ID IS ASSIGNED BY THIS PROGRAM ON CREATE, STARTING*  00170000
001800*    AT ONE MORE THAN THE HIGHEST ID CURRENTLY ON THE MASTER,  *  00180000
001900*    AND DOUBLES AS THE RELATIVE RECORD NUMBER ON THE MASTER   *  00190000
002000*    FILE (SEE WS-PRD-REL-KEY BELOW).  PRODUCT NAMES MUST BE   *  00200000
002100*    UNIQUE ACROSS THE WHOLE CATALOG -- WS-NAME-TABLE IS BUILT *  00210000
002200*    AT START-UP IN ASCENDING NAME ORDER SO SEARCH ALL CAN     *  00220000
002300*    CHECK THAT WITHOUT RE-READING THE MASTER FOR EVERY TXN.   *  00230000
002400*                                                               * 00240000
002500*    A DELETE IS LOGICAL ONLY -- THE RECORD STAYS ON THE FILE  *  00250000
002600*    WITH PRD-STATUS-BYTE SET TO 'D' SO THE RELATIVE SLOT CAN  *  00260000
002700*    BE REPORTED ON BUT NEVER REUSED.                          *  00270000
002800*                                                               * 00280000
002900*    CHANGE ACTIVITY -                                         *  00290000
003000*    03/11/90  RBW  REQ 4471 - ORIGINAL PROGRAM.               *  00300000
003100*    09/22/93  DJT  REQ 5528 - STAMP PRD-LAST-UPD-AT ON EVERY  *  00310000
003200*                   CREATE AND UPDATE.                         *  00320000
003300*    01/14/99  MHK  REQ 6003 - Y2K - DATE FIELDS NOW CARRY A   *  00330000
003400*                   4-DIGIT YEAR.  CENTURY WINDOW NOT NEEDED,  *  00340000
003500*                   ACCEPT FROM DATE YYYYMMDD USED THROUGHOUT. *  00350000
003600*    07/02/01  LRS  REQ 6614 - DELETE CHANGED FROM PHYSICAL    *  00360000
003700*                   REMOVAL TO LOGICAL DELETE (PRD-STATUS-BYTE)*  00370000
003800*                   SO ORDPROC CAN STILL READ HISTORICAL LINES.*  00380000
003900*    11/14/05  DJT  REQ 7190 - ADDED PRODUCT LIST REQUEST AND  *  00390000
004000*                   PRODUCT-LIST-RPT.  PRT-LIST INTRODUCED.    *  00400000
004100*    03/02/09  MHK  REQ 7688 - REJECT CREATE/UPDATE WHEN PRICE *  00410000
004200*                   OR STOCK QUANTITY IS NEGATIVE.             *  00420000
004300****************************************************************  00430000
004400 IDENTIFICATION DIVISION.                                         00440000
004500 PROGRAM-ID.    PRODMNT.                                          00450000
004600 AUTHOR.        R. B. WHITLOCK.                                   00460000
004700 INSTALLATION.  MERCHANT SYSTEMS DIVISION - BATCH CONTROL.        00470000
004800 DATE-WRITTEN.  03/11/1990.                                       00480000
004900 DATE-COMPILED.                                                   00490000
005000 SECURITY.      NON-CONFIDENTIAL.                                 00500000
005100****************************************************************  00510000
005200 ENVIRONMENT DIVISION.                                            00520000
005300 CONFIGURATION SECTION.                                           00530000
005400 SOURCE-COMPUTER.  IBM-370.                                       00540000
005500 OBJECT-COMPUTER.  IBM-370.                                       00550000
005600 SPECIAL-NAMES.                                                   00560000
005700     C01 IS TOP-OF-FORM                                           00570000
005800     CLASS PRD-NUMERIC-NAME IS 'A' THRU 'Z' '0' THRU '9'          00580000
005900     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                       00590000
006000     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.                          00600000
006100 INPUT-OUTPUT SECTION.                                            00610000
006200 FILE-CONTROL.                                                    00620000
006300                                                                  00630000
006400     SELECT PRODUCT-TXN-FILE  ASSIGN TO PRODTRAN                  00640000
006500         ORGANIZATION IS LINE SEQUENTIAL                          00650000
006600         FILE STATUS  IS  WS-PRODTXN-STATUS.                      00660000
006700                                                                  00670000
006800     SELECT PRODUCT-MASTER    ASSIGN TO PRODMAST                  00680000
006900         ORGANIZATION IS RELATIVE                                 00690000
007000         ACCESS MODE  IS RANDOM                                   00700000
007100         RELATIVE KEY IS WS-PRD-REL-KEY                           00710000
007200         FILE STATUS  IS  WS-PRODMAST-STATUS.                     00720000
007300                                                                  00730000
007400     SELECT PRODUCT-LIST-RPT  ASSIGN TO PRODLIST                  00740000
007500         ORGANIZATION IS LINE SEQUENTIAL                          00750000
007600         FILE STATUS  IS  WS-PRODLIST-STATUS.                     00760000
007700                                                                  00770000
007800****************************************************************  00780000
007900 DATA DIVISION.                                                   00790000
008000 FILE SECTION.                                                    00800000
008100                                                                  00810000
008200 FD  PRODUCT-TXN-FILE                                             00820000
008300     RECORDING MODE IS F.                                         00830000
008400 COPY PRODTXN.                                                    00840000
008500                                                                  00850000
008600 FD  PRODUCT-MASTER                                               00860000
008700     RECORDING MODE IS F.                                         00870000
008800 COPY PRODREC.                                                    00880000
008900                                                                  00890000
009000 FD  PRODUCT-LIST-RPT                                             00900000
009100     RECORDING MODE IS F.                                         00910000
009200 01  PRD-RPT-RECORD             PIC X(132).                       00920000
009300                                                                  00930000
009400****************************************************************  00940000
009500 WORKING-STORAGE SECTION.                                         00950000
009600****************************************************************  00960000
009700 01  SYSTEM-DATE-AND-TIME.                                        00970000
009800     05  CURRENT-DATE-8.                                          00980000
009900         10  CURRENT-CENT-YR     PIC 9(04).                       00990000
010000         10  CURRENT-MONTH       PIC 9(02).                       01000000
010100         10  CURRENT-DAY         PIC 9(02).                       01010000
010200     05  CURRENT-DATE-8-ALPHA REDEFINES CURRENT-DATE-8            01020000
010300                             PIC X(08).                           01030000
010400     05  CURRENT-TIME-6.                                          01040000
010500         10  CURRENT-HOUR        PIC 9(02).                       01050000
010600         10  CURRENT-MINUTE      PIC 9(02).                       01060000
010700         10  CURRENT-SECOND      PIC 9(02).                       01070000
010800     05  CURRENT-TIME-6-ALPHA REDEFINES CURRENT-TIME-6            01080000
010900                             PIC X(06).                           01090000
011000     05  FILLER                  PIC X(02).                       01100000
011100*                                                                 01110000
011200 01  WS-FIELDS.                                                   01120000
011300     05  WS-PRODTXN-STATUS       PIC X(02) VALUE SPACES.          01130000
011400         88  WS-PRODTXN-OK                 VALUE '00'.            01140000
011500         88  WS-PRODTXN-EOF                VALUE '10'.            01150000
011600     05  WS-PRODMAST-STATUS      PIC X(02) VALUE SPACES.          01160000
011700         88  WS-PRODMAST-OK                VALUE '00'.            01170000
011800         88  WS-PRODMAST-NOTFND            VALUE '23'.            01180000
011900     05  WS-PRODLIST-STATUS      PIC X(02) VALUE SPACES.          01190000
012000     05  WS-TXN-EOF              PIC X(01) VALUE 'N'.             01200000
012100     05  WS-TXN-OK               PIC X(01) VALUE 'N'.             01210000
012200     05  WS-TXN-MSG              PIC X(40) VALUE SPACES.          01220000
012300     05  WS-OLD-NAME             PIC X(40) VALUE SPACES.          01230000
012400     05  WS-NAME-CHANGED         PIC X(01) VALUE 'N'.             01240000
012500     05  FILLER                  PIC X(20)  VALUE SPACES.         01250000
012600*                                                                 01260000
012700 77  WS-PRD-REL-KEY              PIC 9(09)  COMP  VALUE 0.        01270000
012800 77  WS-MAX-PRD-ID               PIC 9(09)  COMP  VALUE 0.        01280000
012900 77  WS-HIGH-REL-KEY             PIC 9(09)  COMP  VALUE 0.        01290000
013000 77  WS-SUBSCRIPT-I              PIC 9(05)  COMP  VALUE 0.        01300000
013100 77  WS-SUBSCRIPT-J              PIC 9(05)  COMP  VALUE 0.        01310000
013200 77  WS-NAME-TABLE-COUNT         PIC 9(05)  COMP  VALUE 0.        01320000
013300 77  WS-CHECK-SELF-ID            PIC 9(09)  COMP  VALUE 0.        01330000
013400*                                                                 01340000
013500 01  REPORT-TOTALS.                                               01350000
013600     05  NUM-TXN-RECS            PIC S9(09) COMP-3 VALUE +0.      01360000
013700     05  NUM-TXN-REJECTED        PIC S9(09) COMP-3 VALUE +0.      01370000
013800     05  NUM-CREATE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.      01380000
013900     05  NUM-CREATE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.      01390000
014000     05  NUM-UPDATE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.      01400000
014100     05  NUM-UPDATE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.      01410000
014200     05  NUM-DELETE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.      01420000
014300     05  NUM-DELETE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.      01430000
014400     05  NUM-LIST-REQUESTS       PIC S9(09) COMP-3 VALUE +0.      01440000
014500     05  FILLER                  PIC X(20)  VALUE SPACES.         01450000
014600*                                                                 01460000
014700*        PRODUCT-NAME UNIQUENESS TABLE -- LOADED FROM THE         01470000
014800*        MASTER AT START-UP IN ASCENDING PRD-NAME ORDER, ONE      01480000
014900*        ENTRY PER ACTIVE PRODUCT, SO SEARCH ALL CAN BE USED.     01490000
015000 01  WS-NAME-TABLE.                                               01500000
015100     05  WS-NAME-ENTRY OCCURS 0 TO 9999 TIMES                     01510000
015200                 DEPENDING ON WS-NAME-TABLE-COUNT                 01520000
015300                 ASCENDING KEY IS WS-NM-NAME                      01530000
015400                 INDEXED BY WS-NM-IDX.                            01540000
015500         10  WS-NM-NAME              PIC X(40).                   01550000
015600         10  WS-NM-PRD-ID            PIC 9(09).                   01560000
015700         10  FILLER                  PIC X(05).                   01570000
015800*                                                                 01580000
015900 01  WS-HOLD-NAME-ENTRY.                                          01590000
016000     05  WS-HOLD-NM-NAME             PIC X(40).                   01600000
016100     05  WS-HOLD-NM-PRD-ID           PIC 9(09).                   01610000
016200     05  FILLER                      PIC X(05).                   01620000
016300*                                                                 01630000
016400     COPY PRODREC REPLACING PRD-MASTER-REC BY WS-PRD-WORK-REC.    01640000
016500*                                                                 01650000
016600*        *******************                                      01660000
016700*            report lines                                         01670000
016800*        *******************                                      01680000
016900 01  ERR-MSG-BAD-TXN.                                             01690000
017000     05  FILLER               PIC X(28)                           01700000
017100                  VALUE 'ERROR PROCESSING TXN -- '.               01710000
017200     05  ERR-MSG-DATA1        PIC X(40)  VALUE SPACES.            01720000
017300     05  ERR-MSG-DATA2        PIC X(40)  VALUE SPACES.            01730000
017400     05  FILLER               PIC X(24)  VALUE SPACES.            01740000
017500 01 RPT-HEADER1.                                                  01750000
017600     05  FILLER              PIC X(40)                            01760000
017700               VALUE 'PRODUCT MAINTENANCE REPORT       DATE: '.   01770000
017800     05  RPT-MM              PIC 99.                              01780000
017900     05  FILLER              PIC X     VALUE '/'.                 01790000
018000     05  RPT-DD              PIC 99.                              01800000
018100     05  FILLER              PIC X     VALUE '/'.                 01810000
018200     05  RPT-YY              PIC 99.                              01820000
018300     05  FILLER              PIC X(20)                            01830000
018400                    VALUE ' (mm/dd/yy)   TIME: '.                 01840000
018500     05  RPT-HH              PIC 99.                              01850000
018600     05  FILLER              PIC X     VALUE ':'.                 01860000
018700     05  RPT-MIN             PIC 99.                              01870000
018800     05  FILLER              PIC X     VALUE ':'.                 01880000
018900     05  RPT-SS              PIC 99.                              01890000
019000     05  FILLER              PIC X(55) VALUE SPACES.              01900000
019100 01  RPT-LIST-HDR1.                                               01910000
019200     05  FILLER  PIC X(12) VALUE 'PRODUCT ID  '.                  01920000
019300     05  FILLER  PIC X(42) VALUE 'PRODUCT NAME'.                  01930000
019400     05  FILLER  PIC X(16) VALUE '        PRICE   '.              01940000
019500     05  FILLER  PIC X(14) VALUE '   STOCK QTY  '.                01950000
019600     05  FILLER  PIC X(48) VALUE SPACES.                          01960000
019700 01  RPT-LIST-DETAIL.                                             01970000
019800     05  RPT-LIST-ID          PIC ZZZZZZZZ9.                      01980000
019900     05  FILLER               PIC X(03) VALUE SPACES.             01990000
020000     05  RPT-LIST-NAME        PIC X(40).                          02000000
020100     05  FILLER               PIC X(02) VALUE SPACES.             02010000
020200     05  RPT-LIST-PRICE       PIC ZZ,ZZZ,ZZ9.99.                  02020000
020300     05  FILLER               PIC X(03) VALUE SPACES.             02030000
020400     05  RPT-LIST-STOCK       PIC ZZZ,ZZ9.                        02040000
020500     05  FILLER               PIC X(43) VALUE SPACES.             02050000
020600 01  RPT-LIST-TOTAL.                                              02060000
020700     05  FILLER               PIC X(20)                           02070000
020800                     VALUE 'PRODUCTS LISTED:   '.                 02080000
020900     05  RPT-LIST-TOTAL-CNT   PIC ZZZZZZZZ9.                      02090000
021000     05  FILLER               PIC X(103) VALUE SPACES.            02100000
021100 01  RPT-STATS-HDR1.                                              02110000
021200     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     02120000
021300     05  FILLER PIC X(107) VALUE SPACES.                          02130000
021400 01  RPT-STATS-HDR2.                                              02140000
021500     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     02150000
021600     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   02160000
021700     05  FILLER PIC X(79) VALUE SPACES.                           02170000
021800 01  RPT-STATS-HDR3.                                              02180000
021900     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     02190000
022000     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'.   02200000
022100     05  FILLER PIC X(79) VALUE SPACES.                           02210000
022200 01  RPT-STATS-HDR4.                                              02220000
022300     05  FILLER PIC X(26) VALUE '-----------   ------------'.     02230000
022400     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   02240000
022500     05  FILLER PIC X(79) VALUE SPACES.                           02250000
022600 01  RPT-STATS-DETAIL.                                            02260000
022700     05  RPT-TXN              PIC X(10).                          02270000
022800     05  FILLER               PIC X(04)   VALUE SPACES.           02280000
022900     05  RPT-NUM-TXN          PIC ZZZ,ZZZ,ZZ9.                    02290000
023000     05  FILLER               PIC X(03)   VALUE SPACES.           02300000
023100     05  RPT-NUM-TXN-PROC     PIC ZZZ,ZZZ,ZZ9.                    02310000
023200     05  FILLER               PIC X(03)   VALUE SPACES.           02320000
023300     05  RPT-NUM-TXN-ERR      PIC ZZZ,ZZZ,ZZ9.                    02330000
023400     05  FILLER               PIC X(80)   VALUE SPACES.           02340000
023500*                                                                 02350000
023600 01  WS-DATE-TIME-N REDEFINES SYSTEM-DATE-AND-TIME PIC 9(16).     02360000
023700 77  WS-KEY-DIAG                 PIC X(09).                       02370000
023800****************************************************************  02380000
023900 PROCEDURE DIVISION.                                              02390000
024000****************************************************************  02400000
024100                                                                  02410000
024200 0000-MAIN-LINE.                                                  02420000
024300     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    02430000
024400     ACCEPT CURRENT-TIME-6 FROM TIME.                             02440000
024500     DISPLAY 'PRODMNT STARTED ' CURRENT-DATE-8-ALPHA              02450000
024600         ' ' CURRENT-TIME-6-ALPHA.                                02460000
024700                                                                  02470000
024800     PERFORM 0700-OPEN-FILES.                                     02480000
024900     PERFORM 0300-LOAD-NAME-TABLE.                                02490000
025000     PERFORM 0800-INIT-REPORT.                                    02500000
025100                                                                  02510000
025200     PERFORM 0710-READ-TXN-FILE.                                  02520000
025300     PERFORM 1000-PROCESS-TXN                                     02530000
025400         UNTIL WS-TXN-EOF = 'Y'.                                  02540000
025500                                                                  02550000
025600     PERFORM 9000-PRINT-TOTALS.                                   02560000
025700     PERFORM 0790-CLOSE-FILES.                                    02570000
025800                                                                  02580000
025900     GOBACK.                                                      02590000
026000                                                                  02600000
026100 0300-LOAD-NAME-TABLE.                                            02610000
026200*    READS THE WHOLE MASTER ONCE, IN RELATIVE-KEY ORDER, AND      02620000
026300*    INSERTS EACH ACTIVE PRODUCT INTO WS-NAME-TABLE IN NAME       02630000
026400*    ORDER SO SEARCH ALL CAN BE USED LATER FOR UNIQUENESS.        02640000
026500     MOVE 1 TO WS-PRD-REL-KEY.                                    02650000
026600     MOVE 0 TO WS-NAME-TABLE-COUNT.                               02660000
026700     MOVE 0 TO WS-MAX-PRD-ID.                                     02670000
026800     PERFORM 0310-LOAD-ONE-MASTER-REC                             02680000
026900         UNTIL WS-PRODMAST-NOTFND.                                02690000
027000                                                                  02700000
027100 0310-LOAD-ONE-MASTER-REC.                                        02710000
027200     READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                     02720000
027300         INVALID KEY CONTINUE.                                    02730000
027400     IF WS-PRODMAST-OK                                            02740000
027500         IF PRD-ID OF WS-PRD-WORK-REC > WS-MAX-PRD-ID             02750000
027600             MOVE PRD-ID OF WS-PRD-WORK-REC TO WS-MAX-PRD-ID      02760000
027700         END-IF                                                   02770000
027800         IF PRD-ACTIVE OF WS-PRD-WORK-REC                         02780000
027900             PERFORM 0320-INSERT-NAME-SORTED                      02790000
028000         END-IF                                                   02800000
028100         ADD 1 TO WS-PRD-REL-KEY                                  02810000
028200     END-IF.                                                      02820000
028300                                                                  02830000
028400 0320-INSERT-NAME-SORTED.                                         02840000
028500*    SIMPLE INSERTION SORT -- THE MASTER IS IN ID ORDER, NOT      02850000
028600*    NAME ORDER, SO EACH NEW ENTRY IS SLOTTED IN BY HAND.         02860000
028700     ADD 1 TO WS-NAME-TABLE-COUNT.                                02870000
028800     SET WS-NM-IDX TO WS-NAME-TABLE-COUNT.                        02880000
028900     MOVE PRD-NAME OF WS-PRD-WORK-REC TO WS-NM-NAME(WS-NM-IDX).   02890000
029000     MOVE PRD-ID OF WS-PRD-WORK-REC TO WS-NM-PRD-ID(WS-NM-IDX).   02900000
029100     PERFORM 0330-SHUTTLE-NAME-ENTRY THRU 0330-EXIT               02910000
029200         UNTIL WS-NM-IDX = 1                                      02920000
029300         OR WS-NM-NAME(WS-NM-IDX) NOT < WS-NM-NAME(WS-NM-IDX-1).  02930000
029400                                                                  02940000
029500 0330-SHUTTLE-NAME-ENTRY.                                         02950000
029600*    SWAPS THE NEW ENTRY DOWN ONE SLOT AT A TIME UNTIL IT LANDS   02960000
029700*    ON ITS PROPER SPOT IN THE ASCENDING WS-NM-NAME SEQUENCE.     02970000
029800     MOVE WS-NAME-ENTRY(WS-NM-IDX)     TO WS-HOLD-NAME-ENTRY.     02980000
029900     MOVE WS-NAME-ENTRY(WS-NM-IDX - 1) TO WS-NAME-ENTRY(WS-NM-IDX 02990000
030000         ).                                                       03000000
030100     MOVE WS-HOLD-NAME-ENTRY TO WS-NAME-ENTRY(WS-NM-IDX - 1).     03010000
030200     SET WS-NM-IDX DOWN BY 1.                                     03020000
030300 0330-EXIT.                                                       03030000
030400     EXIT.                                                        03040000
030500                                                                  03050000
030600 0340-RENAME-NAME-ENTRY.                                          03060000
030700*    A PRODUCT'S NAME CHANGED UNDER UPDATE -- THE SORTED NAME     03070000
030800*    TABLE ENTRY HAS TO MOVE TO STAY IN WS-NM-NAME ORDER.         03080000
030900     SET WS-NM-IDX TO 1.                                          03090000
031000     SEARCH ALL WS-NAME-ENTRY                                     03100000
031100         AT END CONTINUE                                          03110000
031200         WHEN WS-NM-NAME(WS-NM-IDX) = WS-OLD-NAME                 03120000
031300             AND WS-NM-PRD-ID(WS-NM-IDX) = PRT-PRODUCT-ID         03130000
031400             MOVE PRT-PRODUCT-NAME TO WS-NM-NAME(WS-NM-IDX)       03140000
031500     END-SEARCH.                                                  03150000
031600     PERFORM 0330-SHUTTLE-NAME-ENTRY THRU 0330-EXIT               03160000
031700         UNTIL WS-NM-IDX = 1                                      03170000
031800         OR WS-NM-NAME(WS-NM-IDX) NOT < WS-NM-NAME(WS-NM-IDX-1).  03180000
031900     PERFORM 0350-SHUTTLE-NAME-ENTRY-FWD THRU 0350-EXIT           03190000
032000         UNTIL WS-NM-IDX = WS-NAME-TABLE-COUNT                    03200000
032100         OR WS-NM-NAME(WS-NM-IDX) NOT > WS-NM-NAME(WS-NM-IDX+1).  03210000
032200                                                                  03220000
032300 0350-SHUTTLE-NAME-ENTRY-FWD.                                     03230000
032400     MOVE WS-NAME-ENTRY(WS-NM-IDX)     TO WS-HOLD-NAME-ENTRY.     03240000
032500     MOVE WS-NAME-ENTRY(WS-NM-IDX + 1) TO WS-NAME-ENTRY(WS-NM-IDX 03250000
032600         ).                                                       03260000
032700     MOVE WS-HOLD-NAME-ENTRY TO WS-NAME-ENTRY(WS-NM-IDX + 1).     03270000
032800     SET WS-NM-IDX UP BY 1.                                       03280000
032900 0350-EXIT.                                                       03290000
033000     EXIT.                                                        03300000
033100                                                                  03310000
033200 1000-PROCESS-TXN.                                                03320000
033300     ADD 1 TO NUM-TXN-RECS.                                       03330000
033400     MOVE 'Y' TO WS-TXN-OK.                                       03340000
033500     PERFORM 1500-VALIDATE-TXN.                                   03350000
033600     IF WS-TXN-OK = 'Y'                                           03360000
033700         EVALUATE TRUE                                            03370000
033800             WHEN PRT-CREATE                                      03380000
033900                 ADD 1 TO NUM-CREATE-REQUESTS                     03390000
034000                 PERFORM 2000-PROCESS-CREATE                      03400000
034100             WHEN PRT-UPDATE                                      03410000
034200                 ADD 1 TO NUM-UPDATE-REQUESTS                     03420000
034300                 PERFORM 2100-PROCESS-UPDATE                      03430000
034400             WHEN PRT-DELETE                                      03440000
034500                 ADD 1 TO NUM-DELETE-REQUESTS                     03450000
034600                 PERFORM 2200-PROCESS-DELETE                      03460000
034700             WHEN PRT-LIST                                        03470000
034800                 ADD 1 TO NUM-LIST-REQUESTS                       03480000
034900                 PERFORM 2300-PROCESS-LIST-ALL                    03490000
035000             WHEN OTHER                                           03500000
035100                 MOVE 'INVALID TXN CODE' TO ERR-MSG-DATA1         03510000
035200                 MOVE PRT-TXN-CODE TO ERR-MSG-DATA2               03520000
035300                 PERFORM 8000-REPORT-REJECT                       03530000
035400         END-EVALUATE                                             03540000
035500     END-IF.                                                      03550000
035600     PERFORM 0710-READ-TXN-FILE.                                  03560000
035700                                                                  03570000
035800 1500-VALIDATE-TXN.                                               03580000
035900*    ONLY THE MINIMUMS SHARED BY EVERY TXN CODE ARE CHECKED       03590000
036000*    HERE.  FIELD-SPECIFIC RULES (NAME UNIQUENESS, "NO CHANGE"    03600000
036100*    SENTINELS) ARE CHECKED IN THE PARAGRAPH THAT OWNS THEM.      03610000
036200     IF PRT-CREATE                                                03620000
036300         IF PRT-PRODUCT-NAME = SPACES                             03630000
036400             MOVE 'CREATE REQUIRES A PRODUCT NAME'                03640000
036500                 TO ERR-MSG-DATA1                                 03650000
036600             MOVE SPACES TO ERR-MSG-DATA2                         03660000
036700             PERFORM 8000-REPORT-REJECT                           03670000
036800         ELSE                                                     03680000
036900             IF PRT-PRODUCT-PRICE < 0 OR PRT-STOCK-QUANTITY < 0   03690000
037000                 MOVE 'PRICE AND STOCK MUST NOT BE NEGATIVE'      03700000
037100                     TO ERR-MSG-DATA1                             03710000
037200                 MOVE SPACES TO ERR-MSG-DATA2                     03720000
037300                 PERFORM 8000-REPORT-REJECT                       03730000
037400             END-IF                                               03740000
037500         END-IF                                                   03750000
037600     END-IF.                                                      03760000
037700                                                                  03770000
037800 2000-PROCESS-CREATE.                                             03780000
037900     IF WS-TXN-OK = 'N'                                           03790000
038000         GO TO 2000-EXIT                                          03800000
038100     END-IF.                                                      03810000
038200     MOVE 0 TO WS-CHECK-SELF-ID.                                  03820000
038300     PERFORM 2010-CHECK-NAME-UNIQUE.                              03830000
038400     IF WS-TXN-OK = 'N'                                           03840000
038500         GO TO 2000-EXIT                                          03850000
038600     END-IF.                                                      03860000
038700     ADD 1 TO WS-MAX-PRD-ID.                                      03870000
038800     MOVE SPACES TO WS-PRD-WORK-REC.                              03880000
038900     MOVE WS-MAX-PRD-ID     TO PRD-ID OF WS-PRD-WORK-REC.         03890000
039000     MOVE PRT-PRODUCT-NAME  TO PRD-NAME OF WS-PRD-WORK-REC.       03900000
039100     MOVE PRT-PRODUCT-PRICE TO PRD-PRICE OF WS-PRD-WORK-REC.      03910000
039200     MOVE PRT-STOCK-QUANTITY TO PRD-STOCK-QTY OF WS-PRD-WORK-REC. 03920000
039300     SET PRD-ACTIVE OF WS-PRD-WORK-REC TO TRUE.                   03930000
039400     PERFORM 0850-STAMP-LAST-UPD.                                 03940000
039500     MOVE WS-MAX-PRD-ID TO WS-PRD-REL-KEY.                        03950000
039600     WRITE PRD-MASTER-REC FROM WS-PRD-WORK-REC                    03960000
039700         INVALID KEY                                              03970000
039800             MOVE 'MASTER WRITE FAILED ON CREATE'                 03980000
039900                 TO ERR-MSG-DATA1                                 03990000
040000             MOVE SPACES TO ERR-MSG-DATA2                         04000000
040100             PERFORM 8000-REPORT-REJECT                           04010000
040200     END-WRITE.                                                   04020000
040300     IF WS-TXN-OK = 'Y'                                           04030000
040400         PERFORM 0320-INSERT-NAME-SORTED                          04040000
040500         ADD 1 TO NUM-CREATE-PROCESSED                            04050000
040600     END-IF.                                                      04060000
040700 2000-EXIT.                                                       04070000
040800     EXIT.                                                        04080000
040900                                                                  04090000
041000 2010-CHECK-NAME-UNIQUE.                                          04100000
041100     SET WS-NM-IDX TO 1.                                          04110000
041200     SEARCH ALL WS-NAME-ENTRY                                     04120000
041300         AT END CONTINUE                                          04130000
041400         WHEN WS-NM-NAME(WS-NM-IDX) = PRT-PRODUCT-NAME            04140000
041500             IF WS-NM-PRD-ID(WS-NM-IDX) NOT = WS-CHECK-SELF-ID    04150000
041600                 MOVE 'PRODUCT NAME ALREADY IN USE'               04160000
041700                     TO ERR-MSG-DATA1                             04170000
041800                 MOVE PRT-PRODUCT-NAME TO ERR-MSG-DATA2           04180000
041900                 PERFORM 8000-REPORT-REJECT                       04190000
042000             END-IF                                               04200000
042100     END-SEARCH.                                                  04210000
042200                                                                  04220000
042300 2100-PROCESS-UPDATE.                                             04230000
042400     MOVE 'N' TO WS-NAME-CHANGED.                                 04240000
042500     MOVE PRT-PRODUCT-ID TO WS-PRD-REL-KEY.                       04250000
042600     READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                     04260000
042700         INVALID KEY CONTINUE.                                    04270000
042800     IF NOT WS-PRODMAST-OK OR PRD-DELETED OF WS-PRD-WORK-REC      04280000
042900         MOVE 'NO SUCH ACTIVE PRODUCT:' TO ERR-MSG-DATA1          04290000
043000         MOVE PRT-PRODUCT-ID TO WS-KEY-DIAG                       04300000
043100         MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                        04310000
043200         PERFORM 8000-REPORT-REJECT                               04320000
043300         GO TO 2100-EXIT                                          04330000
043400     END-IF.                                                      04340000
043500     IF PRT-PRODUCT-NAME NOT = SPACES                             04350000
043600         MOVE PRT-PRODUCT-ID TO WS-CHECK-SELF-ID                  04360000
043700         PERFORM 2010-CHECK-NAME-UNIQUE                           04370000
043800         IF WS-TXN-OK = 'N'                                       04380000
043900             GO TO 2100-EXIT                                      04390000
044000         END-IF                                                   04400000
044100         MOVE PRD-NAME OF WS-PRD-WORK-REC TO WS-OLD-NAME          04410000
044200         MOVE PRT-PRODUCT-NAME TO PRD-NAME OF WS-PRD-WORK-REC     04420000
044300         MOVE 'Y' TO WS-NAME-CHANGED                              04430000
044400     END-IF.                                                      04440000
044500     IF PRT-PRODUCT-PRICE NOT < 0                                 04450000
044600         MOVE PRT-PRODUCT-PRICE TO PRD-PRICE OF WS-PRD-WORK-REC   04460000
044700     END-IF.                                                      04470000
044800     IF PRT-STOCK-QUANTITY NOT < 0                                04480000
044900         MOVE PRT-STOCK-QUANTITY TO PRD-STOCK-QTY                 04490000
045000                                    OF WS-PRD-WORK-REC            04500000
045100     END-IF.                                                      04510000
045200     PERFORM 0850-STAMP-LAST-UPD.                                 04520000
045300     REWRITE PRD-MASTER-REC FROM WS-PRD-WORK-REC                  04530000
045400         INVALID KEY                                              04540000
045500             MOVE 'MASTER REWRITE FAILED ON UPDATE'               04550000
045600                 TO ERR-MSG-DATA1                                 04560000
045700             MOVE SPACES TO ERR-MSG-DATA2                         04570000
045800             PERFORM 8000-REPORT-REJECT                           04580000
045900     END-REWRITE.                                                 04590000
046000     IF WS-TXN-OK = 'Y'                                           04600000
046100         ADD 1 TO NUM-UPDATE-PROCESSED                            04610000
046200         IF WS-NAME-CHANGED = 'Y'                                 04620000
046300             PERFORM 0340-RENAME-NAME-ENTRY                       04630000
046400         END-IF                                                   04640000
046500     END-IF.                                                      04650000
046600 2100-EXIT.                                                       04660000
046700     EXIT.                                                        04670000
046800                                                                  04680000
046900 2200-PROCESS-DELETE.                                             04690000
047000     MOVE PRT-PRODUCT-ID TO WS-PRD-REL-KEY.                       04700000
047100     READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                     04710000
047200         INVALID KEY CONTINUE.                                    04720000
047300     IF NOT WS-PRODMAST-OK OR PRD-DELETED OF WS-PRD-WORK-REC      04730000
047400         MOVE 'NO SUCH ACTIVE PRODUCT:' TO ERR-MSG-DATA1          04740000
047500         MOVE PRT-PRODUCT-ID TO WS-KEY-DIAG                       04750000
047600         MOVE WS-KEY-DIAG TO ERR-MSG-DATA2                        04760000
047700         PERFORM 8000-REPORT-REJECT                               04770000
047800     ELSE                                                         04780000
047900         SET PRD-DELETED OF WS-PRD-WORK-REC TO TRUE               04790000
048000         PERFORM 0850-STAMP-LAST-UPD                              04800000
048100         REWRITE PRD-MASTER-REC FROM WS-PRD-WORK-REC              04810000
048200             INVALID KEY                                          04820000
048300                 MOVE 'MASTER REWRITE FAILED ON DELETE'           04830000
048400                     TO ERR-MSG-DATA1                             04840000
048500                 MOVE SPACES TO ERR-MSG-DATA2                     04850000
048600                 PERFORM 8000-REPORT-REJECT                       04860000
048700         END-REWRITE                                              04870000
048800         IF WS-TXN-OK = 'Y'                                       04880000
048900             ADD 1 TO NUM-DELETE-PROCESSED                        04890000
049000         END-IF                                                   04900000
049100     END-IF.                                                      04910000
049200                                                                  04920000
049300 2300-PROCESS-LIST-ALL.                                           04930000
049400     WRITE PRD-RPT-RECORD FROM RPT-LIST-HDR1 AFTER PAGE.          04940000
049500     MOVE 0 TO WS-HIGH-REL-KEY.                                   04950000
049600     MOVE 1 TO WS-PRD-REL-KEY.                                    04960000
049700     PERFORM 2310-LIST-ONE-PRODUCT                                04970000
049800         UNTIL WS-PRODMAST-NOTFND.                                04980000
049900     MOVE WS-HIGH-REL-KEY TO RPT-LIST-TOTAL-CNT.                  04990000
050000     WRITE PRD-RPT-RECORD FROM RPT-LIST-TOTAL AFTER 2.            05000000
050100                                                                  05010000
050200 2310-LIST-ONE-PRODUCT.                                           05020000
050300     READ PRODUCT-MASTER INTO WS-PRD-WORK-REC                     05030000
050400         INVALID KEY CONTINUE.                                    05040000
050500     IF WS-PRODMAST-OK AND PRD-ACTIVE OF WS-PRD-WORK-REC          05050000
050600         ADD 1 TO WS-HIGH-REL-KEY                                 05060000
050700         MOVE PRD-ID OF WS-PRD-WORK-REC   TO RPT-LIST-ID          05070000
050800         MOVE PRD-NAME OF WS-PRD-WORK-REC TO RPT-LIST-NAME        05080000
050900         MOVE PRD-PRICE OF WS-PRD-WORK-REC TO RPT-LIST-PRICE      05090000
051000         MOVE PRD-STOCK-QTY OF WS-PRD-WORK-REC TO RPT-LIST-STOCK  05100000
051100         WRITE PRD-RPT-RECORD FROM RPT-LIST-DETAIL                05110000
051200     END-IF.                                                      05120000
051300     ADD 1 TO WS-PRD-REL-KEY.                                     05130000
051400                                                                  05140000
051500 0850-STAMP-LAST-UPD.                                             05150000
051600     MOVE CURRENT-DATE-8 TO PRD-LAST-UPD-DATE OF WS-PRD-WORK-REC  05160000
051700     MOVE CURRENT-TIME-6 TO PRD-LAST-UPD-TIME OF WS-PRD-WORK-REC  05170000
051800                                                                  05180000
051900 0700-OPEN-FILES.                                                 05190000
052000     OPEN INPUT   PRODUCT-TXN-FILE                                05200000
052100          I-O     PRODUCT-MASTER                                  05210000
052200          OUTPUT  PRODUCT-LIST-RPT.                               05220000
052300     IF WS-PRODTXN-STATUS NOT = '00'                              05230000
052400         DISPLAY 'ERROR OPENING PRODUCT TXN FILE. RC:'            05240000
052500                 WS-PRODTXN-STATUS                                05250000
052600         MOVE 16 TO RETURN-CODE                                   05260000
052700         MOVE 'Y' TO WS-TXN-EOF                                   05270000
052800     END-IF.                                                      05280000
052900     IF WS-PRODMAST-STATUS NOT = '00'                             05290000
053000         DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'              05300000
053100                 WS-PRODMAST-STATUS                               05310000
053200         MOVE 16 TO RETURN-CODE                                   05320000
053300         MOVE 'Y' TO WS-TXN-EOF                                   05330000
053400     END-IF.                                                      05340000
053500                                                                  05350000
053600 0710-READ-TXN-FILE.                                              05360000
053700     READ PRODUCT-TXN-FILE                                        05370000
053800         AT END MOVE 'Y' TO WS-TXN-EOF.                           05380000
053900                                                                  05390000
054000 0790-CLOSE-FILES.                                                05400000
054100     CLOSE PRODUCT-TXN-FILE.                                      05410000
054200     CLOSE PRODUCT-MASTER.                                        05420000
054300     CLOSE PRODUCT-LIST-RPT.                                      05430000
054400                                                                  05440000
054500 0800-INIT-REPORT.                                                05450000
054600     MOVE CURRENT-MONTH  TO RPT-MM.                               05460000
054700     MOVE CURRENT-DAY    TO RPT-DD.                               05470000
054800     MOVE CURRENT-CENT-YR(3:2) TO RPT-YY.                         05480000
054900     MOVE CURRENT-HOUR   TO RPT-HH.                               05490000
055000     MOVE CURRENT-MINUTE TO RPT-MIN.                              05500000
055100     MOVE CURRENT-SECOND TO RPT-SS.                               05510000
055200     WRITE PRD-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.            05520000
055300                                                                  05530000
055400 8000-REPORT-REJECT.                                              05540000
055500     ADD 1 TO NUM-TXN-REJECTED.                                   05550000
055600     MOVE 'N' TO WS-TXN-OK.                                       05560000
055700     WRITE PRD-RPT-RECORD FROM ERR-MSG-BAD-TXN AFTER 1.           05570000
055800                                                                  05580000
055900 9000-PRINT-TOTALS.                                               05590000
056000     WRITE PRD-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            05600000
056100     WRITE PRD-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.            05610000
056200     WRITE PRD-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.            05620000
056300     WRITE PRD-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.            05630000
056400                                                                  05640000
056500     MOVE 'CREATE    ' TO RPT-TXN.                                05650000
056600     MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-TXN.                    05660000
056700     MOVE NUM-CREATE-PROCESSED TO RPT-NUM-TXN-PROC.               05670000
056800     COMPUTE RPT-NUM-TXN-ERR =                                    05680000
056900                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.       05690000
057000     WRITE PRD-RPT-RECORD FROM RPT-STATS-DETAIL.                  05700000
057100                                                                  05710000
057200     MOVE 'UPDATE    ' TO RPT-TXN.                                05720000
057300     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TXN.                    05730000
057400     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TXN-PROC.               05740000
057500     COMPUTE RPT-NUM-TXN-ERR =                                    05750000
057600                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.       05760000
057700     WRITE PRD-RPT-RECORD FROM RPT-STATS-DETAIL.                  05770000
057800                                                                  05780000
057900     MOVE 'DELETE    ' TO RPT-TXN.                                05790000
058000     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TXN.                    05800000
058100     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TXN-PROC.               05810000
058200     COMPUTE RPT-NUM-TXN-ERR =                                    05820000
058300                NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.       05830000
058400     WRITE PRD-RPT-RECORD FROM RPT-STATS-DETAIL.                  05840000
058500                                                                  05850000
058600     MOVE 'LIST      ' TO RPT-TXN.                                05860000
058700     MOVE NUM-LIST-REQUESTS TO RPT-NUM-TXN.                       05870000
058800     MOVE NUM-LIST-REQUESTS TO RPT-NUM-TXN-PROC.                  05880000
058900     MOVE 0 TO RPT-NUM-TXN-ERR.                                   05890000
059000     WRITE PRD-RPT-RECORD FROM RPT-STATS-DETAIL.                  05900000
