000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    ORDCTXN   -  CREATE-ORDER TRANSACTION RECORD                *00030000
000400*                                                                *00040000
000500*    ONE TRANSACTION PER RECORD ON ORDER-CREATE-TXN-FILE, READ   *00050000
000600*    BY ORDPROC IN FILE ORDER.  OCT-LINE-COUNT TELLS HOW MANY OF *00060000
000700*    THE 20 OCCURRENCES OF OCT-LINE-TABLE ARE ACTUALLY IN USE.   *00070000
000800*    OCT-ORDER-ID-OUT IS BLANK ON INPUT -- ORDPROC STAMPS IT     *00080000
000900*    WITH THE ASSIGNED ORD-ID BEFORE ECHOING THE TRANSACTION TO  *00090000
001000*    THE RUN REPORT, MUCH THE SAME WAY THE OLD CUSTOMER JOB      *00100000
001100*    ECHOED ITS ASSIGNED KEY BACK TO THE DETAIL LINE.            *00110000
001200*                                                                *00120000
001300*    CHANGE ACTIVITY -                                           *00130000
001400*    DATE-WRITTEN.   04/02/1990.                                 *00140000
001500*    04/02/90  RBW  REQ 4471 - ORIGINAL LAYOUT.                  *00150000
001600*    11/09/05  DJT  REQ 7190 - MAX LINES PER ORDER RAISED FROM   *00160000
001700*                   10 TO 20 (REQ FROM MERCHANDISING).           *00170000
001800***************************************************************** 00180000
001900 01  OCT-TXN-REC.                                                 00190000
002000     05  OCT-ORDER-ID-OUT            PIC 9(09).                   00200000
002100     05  OCT-LINE-COUNT              PIC 9(02).                   00210000
002200     05  OCT-LINE-TABLE OCCURS 20 TIMES                           00220000
002300                        INDEXED BY OCT-LINE-IDX.                  00230000
002400         10  OCT-LINE-PRODUCT-ID     PIC 9(09).                   00240000
002500         10  OCT-LINE-QUANTITY       PIC S9(07).                  00250000
002600     05  FILLER                      PIC X(20).                   00260000
