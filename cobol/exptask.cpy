000100***************************************************************** 00010000
000200*                                                                *00020000
000300*    EXPTASK   -  ORDER EXPIRATION TASK RECORD LAYOUT            *00030000
000400*                                                                *00040000
000500*    ONE RECORD PER ORDER AWAITING ITS 30-MINUTE EXPIRATION      *00050000
000600*    DEADLINE.  FILE IS ORGANIZED RELATIVE, KEYED BY EXP-TASK-ID *00060000
000700*    -- EXP-TASK-ID IS ASSIGNED SEQUENTIALLY STARTING AT 1 SO IT *00070000
000800*    DOUBLES AS THE RELATIVE RECORD NUMBER.  ALSO SCANNED        *00080000
000900*    SEQUENTIALLY BY THE SWEEP JOB (ORDEXPSW), FILTERING ON      *00090000
001000*    EXP-TASK-STATUS AND THE EXPIRATION DEADLINE.                *00100000
001100*                                                                *00110000
001200*    WRITTEN BY ORDPROC (ONE TASK PER ORDER CREATED).            *00120000
001300*    REWRITTEN BY ORDEXPSW (STATUS ADVANCED TO SENT).            *00130000
001400*                                                                *00140000
001500*    CHANGE ACTIVITY -                                           *00150000
001600*    DATE-WRITTEN.   06/18/1990.                                 *00160000
001700*    06/18/90  RBW  REQ 4610 - ORIGINAL LAYOUT.                  *00170000
001800*    01/14/99  MHK  REQ 6003 - Y2K - DATE SUBFIELD WIDENED       *00180000
001900*                   FROM PIC 9(6) TO PIC 9(8), CENTURY ADDED.    *00190000
002000*    03/30/07  DJT  REQ 7402 - ADDED EXP-TASK-STATUS 88-LEVELS   *00200000
002100*                   AND EXP-STAT-FAILED FOR RETRY BOOKKEEPING.   *00210000
002200***************************************************************** 00220000
002300 01  EXP-TASK-REC.                                                00230000
002400     05  EXP-TASK-KEY.                                            00240000
002500         10  EXP-TASK-ID             PIC 9(09).                   00250000
002600     05  EXP-ORDER-ID                PIC 9(09).                   00260000
002700     05  EXP-EXPIRATION-AT.                                       00270000
002800         10  EXP-EXPIRATION-DATE     PIC 9(08).                   00280000
002900         10  EXP-EXPIRATION-TIME     PIC 9(06).                   00290000
003000     05  EXP-EXPIRATION-AT-N REDEFINES EXP-EXPIRATION-AT          00300000
003100                                     PIC 9(14).                   00310000
003200     05  EXP-TASK-STATUS             PIC X(07).                   00320000
003300         88  EXP-STAT-PENDING                  VALUE 'PENDING'.   00330000
003400         88  EXP-STAT-SENT                     VALUE 'SENT   '.   00340000
003500         88  EXP-STAT-FAILED                   VALUE 'FAILED '.   00350000
003600     05  FILLER                      PIC X(20).                   00360000
